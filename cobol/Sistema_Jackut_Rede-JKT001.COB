000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. JKT001.
000300 AUTHOR. JULIO CESAR DA SILVA BARCELLOS.
000400 INSTALLATION. DEPARTAMENTO DE PROCESSAMENTO DE DADOS.
000500 DATE-WRITTEN. 14/03/1989.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - CONFIDENCIAL.
000800**************************************
000900* MOTOR DE REGRAS DA REDE JACKUT       *
001000**************************************
001100*----------------------------------------------------------------
001200*  HISTORICO DE ALTERACOES
001300*----------------------------------------------------------------
001400* 14/03/1989 JCSB REQ-0001 PROGRAMA ORIGINAL - CARGA/GRAVACAO DE
001500*                  CADASTRO DE USUARIOS E ATRIBUTOS.
001600* 02/05/1989 JCSB REQ-0002 INCLUSAO DO CONTROLE DE SESSOES
001700*                  (ABERTURA/ENCERRAMENTO) E DO CONTADOR SEQUEN-
001800*                  CIAL DE SESSAO.
001900* 19/08/1989 JCSB REQ-0008 INCLUSAO DO MOTOR DE RELACIONAMENTOS
002000*                  (AMIGOS, CONVITES PENDENTES E ACEITE MUTUO).
002100* 05/11/1989 JCSB REQ-0011 BLOQUEIO DE OPERACOES ENTRE INIMIGOS
002200*                  (ROTINA COMUM ROT-MSG-INIMIGO).
002300* 23/01/1990 MVS  REQ-0017 INCLUSAO DE IDOLOS (FA) E PAQUERAS,
002400*                  COM RECADO AUTOMATICO DE PAQUERA MUTUA.
002500* 30/04/1990 MVS  REQ-0019 INCLUSAO DA FILA DE RECADOS (FIFO POR
002600*                  TIPO DE MENSAGEM).
002700* 17/07/1990 JCSB REQ-0024 INCLUSAO DO CADASTRO DE COMUNIDADES E
002800*                  DA LISTA DE MEMBROS.
002900* 02/09/1990 JCSB REQ-0026 MENSAGEM DE COMUNIDADE (FAN-OUT PARA
003000*                  TODOS OS MEMBROS NA ORDEM DE INGRESSO).
003100* 11/12/1990 MVS  REQ-0030 INIMIGOS - CADASTRO E REGRA DE AUTO-
003200*                  REJEICAO.
003300* 08/02/1991 JCSB REQ-0033 EXCLUSAO DE USUARIO COM CASCATA DE
003400*                  SESSAO, COMUNIDADES PROPRIAS E MENSAGENS.
003500* 16/06/1992 RPA  REQ-0041 RELATORIO DE CONTROLE DE FIM DE JOB
003600*                  (JKT001R) COM CONTAGEM POR VERBO.
003700* 03/03/1994 RPA  REQ-0052 GRAVACAO/CARGA DO ESTADO GERAL DO
003800*                  SISTEMA (ZERARSISTEMA / ENCERRARSISTEMA).
003900* 21/09/1995 JCSB REQ-0059 ROTINA COMUM DE MONTAGEM DE LISTAS NO
004000*                  FORMATO { A,B,C } PARA AS CONSULTAS.
004100* 14/01/1998 MVS  REQ-0067 REVISAO GERAL DE MENSAGENS DE ERRO DE
004200*                  ACORDO COM O MANUAL DE PADRONIZACAO DO SISTEMA.
004300* 19/11/1998 RPA  REQ-0071 AJUSTE MILENIO (ANO 2000) - CAMPOS DE
004400*                  CONTROLE DE SESSAO E CONTADORES VALIDADOS PARA
004500*                  VIRADA DE SECULO; NENHUM CAMPO DE DATA DE
004600*                  NEGOCIO EXISTE NESTE PROGRAMA.
004700* 09/02/1999 RPA  REQ-0071 TESTES DE REGRESSAO POS-MILENIO OK.
004800* 06/06/2001 JCSB REQ-0080 CRIACAO DO ARQUIVO DE CONTROLE SESSCTL
004900*                  PARA PERSISTIR O PROXIMO NUMERO DE SESSAO ENTRE
005000*                  EXECUCOES (O CADASTRO DE SESSOES ATIVAS EM SI
005100*                  NAO E MAIS PERSISTIDO).
005200* 30/08/2003 MVS  REQ-0091 INCLUSAO DO BLOQUEIO DE INIMIGO TAMBEM
005300*                  NO ENVIO DE RECADO (REGRA B4.2).
005400* 12/05/2007 RPA  REQ-0103 CONVERSAO DOS ARQUIVOS MESTRES DE
005500*                  ORGANIZACAO INDEXADA PARA SEQUENCIAL, CARGA
005600*                  TOTAL EM TABELA DE MEMORIA NA ABERTURA DO JOB.
005700*----------------------------------------------------------------
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT TRANSIN  ASSIGN TO DISK
006500              ORGANIZATION IS LINE SEQUENTIAL
006600              FILE STATUS  IS ST-TRANSIN.
006700*
006800*-----------------------------------------------------------------
006900     SELECT USERMAST ASSIGN TO DISK
007000              ORGANIZATION IS SEQUENTIAL
007100              FILE STATUS  IS ST-USERMAST.
007200*
007300*-----------------------------------------------------------------
007400     SELECT ATTRMAST ASSIGN TO DISK
007500              ORGANIZATION IS SEQUENTIAL
007600              FILE STATUS  IS ST-ATTRMAST.
007700*
007800*-----------------------------------------------------------------
007900     SELECT RELMAST  ASSIGN TO DISK
008000              ORGANIZATION IS SEQUENTIAL
008100              FILE STATUS  IS ST-RELMAST.
008200*
008300*-----------------------------------------------------------------
008400     SELECT COMMAST  ASSIGN TO DISK
008500              ORGANIZATION IS SEQUENTIAL
008600              FILE STATUS  IS ST-COMMAST.
008700*
008800*-----------------------------------------------------------------
008900     SELECT MEMBMAST ASSIGN TO DISK
009000              ORGANIZATION IS SEQUENTIAL
009100              FILE STATUS  IS ST-MEMBMAST.
009200*
009300*-----------------------------------------------------------------
009400     SELECT MSGQUEUE ASSIGN TO DISK
009500              ORGANIZATION IS SEQUENTIAL
009600              FILE STATUS  IS ST-MSGQUEUE.
009700*
009800*-----------------------------------------------------------------
009900     SELECT SESSCTL  ASSIGN TO DISK
010000              ORGANIZATION IS SEQUENTIAL
010100              FILE STATUS  IS ST-SESSCTL.
010200*
010300*-----------------------------------------------------------------
010400     SELECT RESULTS  ASSIGN TO DISK
010500              ORGANIZATION IS LINE SEQUENTIAL
010600              FILE STATUS  IS ST-RESULTS.
010700*
010800*-----------------------------------------------------------------
010900     SELECT RUNRPT   ASSIGN TO PRINTER
011000              FILE STATUS  IS ST-RUNRPT.
011100*
011200*-----------------------------------------------------------------
011300 DATA DIVISION.
011400 FILE SECTION.
011500*
011600* ARQUIVO DE TRANSACOES DE ENTRADA - UM COMANDO POR LINHA
011700*
011800 FD TRANSIN
011900      LABEL RECORD IS STANDARD
012000      VALUE OF FILE-ID IS "TRANSIN.DAT".
012100 01 TRANS-REC-ENT.
012200          03 TRN-CMD         PIC X(20).
012300          03 TRN-ARG1        PIC X(40).
012400          03 TRN-ARG2        PIC X(40).
012500          03 TRN-ARG3        PIC X(120).
012600          03 FILLER          PIC X(10).
012700*
012800* MESTRE DE USUARIOS
012900*
013000 FD USERMAST
013100      LABEL RECORD IS STANDARD
013200      VALUE OF FILE-ID IS "USERMAST.DAT".
013300 01 REG-USERMAST.
013400          03 USR-LOGIN       PIC X(20).
013500          03 USR-SENHA       PIC X(20).
013600          03 USR-NOME        PIC X(40).
013700          03 FILLER          PIC X(10).
013800*
013900* MESTRE DE ATRIBUTOS DE PERFIL (FILHO DE USUARIO)
014000*
014100 FD ATTRMAST
014200      LABEL RECORD IS STANDARD
014300      VALUE OF FILE-ID IS "ATTRMAST.DAT".
014400 01 REG-ATTRMAST.
014500          03 ATT-LOGIN       PIC X(20).
014600          03 ATT-NOME        PIC X(20).
014700          03 ATT-VALOR       PIC X(40).
014800          03 FILLER          PIC X(10).
014900*
015000* MESTRE DE RELACIONAMENTOS (AMIGO/IDOLO/PAQUERA/INIMIGO)
015100*
015200 FD RELMAST
015300      LABEL RECORD IS STANDARD
015400      VALUE OF FILE-ID IS "RELMAST.DAT".
015500 01 REG-RELMAST.
015600          03 REL-OWNER       PIC X(20).
015700          03 REL-TYPE        PIC X(01).
015800          03 REL-TARGET      PIC X(20).
015900          03 FILLER          PIC X(19).
016000*
016100* MESTRE DE COMUNIDADES
016200*
016300 FD COMMAST
016400      LABEL RECORD IS STANDARD
016500      VALUE OF FILE-ID IS "COMMAST.DAT".
016600 01 REG-COMMAST.
016700          03 COM-NOME        PIC X(30).
016800          03 COM-DONO        PIC X(20).
016900          03 COM-DESCR       PIC X(80).
017000          03 FILLER          PIC X(10).
017100*
017200* MESTRE DE MEMBROS DE COMUNIDADE (ORDEM DE INGRESSO)
017300*
017400 FD MEMBMAST
017500      LABEL RECORD IS STANDARD
017600      VALUE OF FILE-ID IS "MEMBMAST.DAT".
017700 01 REG-MEMBMAST.
017800          03 MEM-COMUN       PIC X(30).
017900          03 MEM-LOGIN       PIC X(20).
018000          03 FILLER          PIC X(10).
018100*
018200* FILA GLOBAL DE MENSAGENS (RECADOS E BOLETINS DE COMUNIDADE)
018300*
018400 FD MSGQUEUE
018500      LABEL RECORD IS STANDARD
018600      VALUE OF FILE-ID IS "MSGQUEUE.DAT".
018700 01 REG-MSGQUEUE.
018800          03 MSG-SEQ         PIC 9(06).
018900          03 MSG-DEST        PIC X(20).
019000          03 MSG-REMET       PIC X(20).
019100          03 MSG-TIPO        PIC X(01).
019200          03 MSG-DESTCOM     PIC X(20).
019300          03 MSG-TEXTO       PIC X(120).
019400          03 FILLER          PIC X(13).
019500*
019600* ARQUIVO DE CONTROLE - PROXIMO NUMERO DE SESSAO (REQ-0080)
019700*
019800 FD SESSCTL
019900      LABEL RECORD IS STANDARD
020000      VALUE OF FILE-ID IS "SESSCTL.DAT".
020100 01 REG-SESSCTL.
020200          03 CTL-PROX-SES-ID PIC 9(06).
020300          03 FILLER          PIC X(14).
020400*
020500* ARQUIVO DE SAIDA - UMA LINHA DE RESULTADO POR TRANSACAO
020600*
020700 FD RESULTS
020800      LABEL RECORD IS STANDARD
020900      VALUE OF FILE-ID IS "RESULTS.DAT".
021000 01 RESULT-REC.
021100          03 RES-SEQ         PIC 9(06).
021200          03 RES-CMD         PIC X(20).
021300          03 RES-STATUS      PIC X(02).
021400          03 RES-TEXT        PIC X(132).
021500          03 FILLER          PIC X(10).
021600*
021700* RELATORIO DE CONTROLE DE FIM DE JOB
021800*
021900 FD RUNRPT
022000      LABEL RECORD IS OMITTED.
022100 01 REG-RUNRPT              PIC X(132).
022200*-----------------------------------------------------------------
022300 WORKING-STORAGE SECTION.
022400*
022500*    CAMPOS DE STATUS DE ARQUIVO (UM POR ARQUIVO, COMO NO SMP006)
022600*
022700 77 ST-TRANSIN        PIC X(02) VALUE "00".
022800 77 ST-USERMAST       PIC X(02) VALUE "00".
022900 77 ST-ATTRMAST       PIC X(02) VALUE "00".
023000 77 ST-RELMAST        PIC X(02) VALUE "00".
023100 77 ST-COMMAST        PIC X(02) VALUE "00".
023200 77 ST-MEMBMAST       PIC X(02) VALUE "00".
023300 77 ST-MSGQUEUE       PIC X(02) VALUE "00".
023400 77 ST-SESSCTL        PIC X(02) VALUE "00".
023500 77 ST-RESULTS        PIC X(02) VALUE "00".
023600 77 ST-RUNRPT         PIC X(02) VALUE "00".
023700*
023800*    SUBSCRITOS E CONTADORES DE TABELA - TODOS COMP (REQ-0103)
023900*
024000 77 IX-USR            COMP PIC 9(04) VALUE ZERO.
024100 77 IX-ATT             COMP PIC 9(05) VALUE ZERO.
024200 77 IX-REL             COMP PIC 9(05) VALUE ZERO.
024300 77 IX-SES             COMP PIC 9(04) VALUE ZERO.
024400 77 IX-MSG             COMP PIC 9(05) VALUE ZERO.
024500 77 IX-COM             COMP PIC 9(04) VALUE ZERO.
024600 77 IX-MEM             COMP PIC 9(05) VALUE ZERO.
024700 77 IX-LST             COMP PIC 9(04) VALUE ZERO.
024800 77 IX-AUX             COMP PIC 9(05) VALUE ZERO.
024900 77 IX-AUX2            COMP PIC 9(05) VALUE ZERO.
025000 77 IX-VRB             COMP PIC 9(02) VALUE ZERO.
025100 77 WS-VRB-NUM         COMP PIC 9(02) VALUE ZERO.
025200 77 WS-USR-CNT         COMP PIC 9(04) VALUE ZERO.
025300 77 WS-ATT-CNT         COMP PIC 9(05) VALUE ZERO.
025400 77 WS-REL-CNT         COMP PIC 9(05) VALUE ZERO.
025500 77 WS-SES-CNT         COMP PIC 9(04) VALUE ZERO.
025600 77 WS-MSG-CNT         COMP PIC 9(05) VALUE ZERO.
025700 77 WS-COM-CNT         COMP PIC 9(04) VALUE ZERO.
025800 77 WS-MEM-CNT         COMP PIC 9(05) VALUE ZERO.
025900 77 WS-LISTA-CNT       COMP PIC 9(04) VALUE ZERO.
026000 77 WS-IX-FIM          COMP PIC 9(02) VALUE ZERO.
026100 77 WS-IX-INI          COMP PIC 9(02) VALUE ZERO.
026200 77 WS-POS             COMP PIC 9(04) VALUE ZERO.
026300 77 WS-PROX-SES-ID     COMP PIC 9(06) VALUE 1.
026400 77 WS-PROX-MSG-SEQ    COMP PIC 9(06) VALUE 1.
026500 77 WS-TRN-CONT        COMP PIC 9(06) VALUE ZERO.
026600 77 WS-TOT-LIDAS       COMP PIC 9(06) VALUE ZERO.
026700 77 WS-TOT-ACEITAS     COMP PIC 9(06) VALUE ZERO.
026800 77 WS-TOT-REJEIT      COMP PIC 9(06) VALUE ZERO.
026900 77 WS-CONLIN          COMP PIC 9(03) VALUE ZERO.
027000 77 WS-CONPAG          COMP PIC 9(03) VALUE ZERO.
027100 77 WS-TROCOU-SW       COMP PIC 9(01) VALUE ZERO.
027200*
027300*    CHAVES/SINALIZADORES DE TROCA (SUBSTITUEM OS 88-LEVEL
027400*    DE CONDICAO ST-ERRO/W-OPCAO USADOS NOS PROGRAMAS DE TELA)
027500*
027600 77 WS-ACHOU-SW        PIC X(01) VALUE "N".
027700     88 WS-ACHOU                 VALUE "S".
027800     88 WS-NAO-ACHOU              VALUE "N".
027900 77 WS-RESOLVE-SW      PIC X(01) VALUE "N".
028000     88 WS-RESOLVEU               VALUE "S".
028100     88 WS-NAO-RESOLVEU           VALUE "N".
028200 77 WS-ERRO-SW         PIC X(01) VALUE "N".
028300     88 WS-HOUVE-ERRO             VALUE "S".
028400     88 WS-SEM-ERRO                VALUE "N".
028500 77 WS-MUTUO-SW        PIC X(01) VALUE "N".
028600     88 WS-EH-MUTUO                VALUE "S".
028700*
028800*    AREAS DE TRABALHO PARA MONTAGEM DE MENSAGEM E BUSCA
028900*
029000 77 WS-LOGIN-AUX        PIC X(20) VALUE SPACES.
029100 77 WS-LOGIN-AUX2       PIC X(20) VALUE SPACES.
029200 77 WS-NOME-AUX         PIC X(40) VALUE SPACES.
029300 77 WS-SENHA-AUX        PIC X(20) VALUE SPACES.
029400 77 WS-COMUN-AUX        PIC X(30) VALUE SPACES.
029500 77 WS-DONO-AUX         PIC X(20) VALUE SPACES.
029600 77 WS-DESCR-AUX        PIC X(80) VALUE SPACES.
029700 77 WS-LOGIN-RESOLVIDO  PIC X(20) VALUE SPACES.
029800 77 WS-MSG-TEXTO-AUX    PIC X(120) VALUE SPACES.
029900 77 WS-NOME-AUX2        PIC X(40) VALUE SPACES.
030000 77 WS-TIPO-AUX         PIC X(01) VALUE SPACE.
030100*
030200*    AREA DE RESULTADO COMPARTILHADA POR TODAS AS UNIDADES
030300*
030400 01 WS-RES-TEXT PIC X(132) VALUE SPACES.
030500*
030600*    TABELA DE USUARIOS (MAXIMO 300 CONTAS)
030700*
030800 01 WS-USR-TAB.
030900     05 WS-USR-ELEM OCCURS 300 TIMES.
031000         10 WS-USR-LOGIN     PIC X(20).
031100         10 WS-USR-SENHA     PIC X(20).
031200         10 WS-USR-NOME      PIC X(40).
031300         10 FILLER           PIC X(04).
031400*
031500*    TABELA DE ATRIBUTOS DE PERFIL (MAXIMO 20 POR USUARIO)
031600*
031700 01 WS-ATT-TAB.
031800     05 WS-ATT-ELEM OCCURS 3000 TIMES.
031900         10 WS-ATT-LOGIN     PIC X(20).
032000         10 WS-ATT-NOME      PIC X(20).
032100         10 WS-ATT-VALOR     PIC X(40).
032200         10 FILLER           PIC X(04).
032300*
032400*    TABELA DE ARESTAS DE RELACIONAMENTO (AMIGO/CONVITE/IDOLO/
032500*    PAQUERA/INIMIGO)
032600*
032700 01 WS-REL-TAB.
032800     05 WS-REL-ELEM OCCURS 6000 TIMES.
032900         10 WS-REL-DONO      PIC X(20).
033000         10 WS-REL-TIPO      PIC X(01).
033100         10 WS-REL-ALVO      PIC X(20).
033200         10 FILLER           PIC X(04).
033300*
033400*    TABELA DE SESSOES ATIVAS NO JOB CORRENTE (NAO PERSISTIDA)
033500*
033600 01 WS-SES-TAB.
033700     05 WS-SES-ELEM OCCURS 300 TIMES.
033800         10 WS-SES-ID-TXT    PIC X(40).
033900         10 WS-SES-LOGIN     PIC X(20).
034000         10 FILLER           PIC X(04).
034100*
034200*    TABELA GLOBAL DE MENSAGENS EM FILA (ORDEM = ORDEM DE
034300*    CHEGADA, RES-SEQ CRESCENTE)
034400*
034500 01 WS-MSG-TAB.
034600     05 WS-MSG-ELEM OCCURS 6000 TIMES.
034700         10 WS-MSG-SEQ-T     COMP PIC 9(06).
034800         10 WS-MSG-DEST-T    PIC X(20).
034900         10 WS-MSG-REMET-T   PIC X(20).
035000         10 WS-MSG-TIPO-T    PIC X(01).
035100         10 WS-MSG-DESTCOM-T PIC X(20).
035200         10 WS-MSG-TEXTO-T   PIC X(120).
035300         10 FILLER           PIC X(04).
035400*
035500*    TABELA DE COMUNIDADES
035600*
035700 01 WS-COM-TAB.
035800     05 WS-COM-ELEM OCCURS 500 TIMES.
035900         10 WS-COM-NOME-T    PIC X(30).
036000         10 WS-COM-DONO-T    PIC X(20).
036100         10 WS-COM-DESCR-T   PIC X(80).
036200         10 FILLER           PIC X(04).
036300*
036400*    TABELA DE MEMBROS DE COMUNIDADE (ORDEM DE INGRESSO)
036500*
036600 01 WS-MEM-TAB.
036700     05 WS-MEM-ELEM OCCURS 4000 TIMES.
036800         10 WS-MEM-COMUN-T   PIC X(30).
036900         10 WS-MEM-LOGIN-T   PIC X(20).
037000         10 FILLER           PIC X(04).
037100*
037200*    LISTA DE TRABALHO USADA PELA ROTINA COMUM DE FORMATACAO
037300*    { A,B,C } (REQ-0059)
037400*
037500 01 WS-LISTA-TAB.
037600     05 WS-LISTA-ELEM PIC X(30) OCCURS 300 TIMES.
037700*
037800*    TABELA DE VERBOS DO DESPACHANTE - A LISTA ABAIXO E GRAVADA
037900*    COMO UMA UNICA CADEIA (COMO TABPLANO/TABESP DO SMP00X) E
038000*    REDEFINIDA EM ELEMENTOS DE 20 POSICOES; A ORDEM E A MESMA
038100*    DO GO TO ... DEPENDING ON DO ROT-DESPACHO
038200*
038300 01 WS-VERB-LIST.
038400     05 FILLER PIC X(560) VALUE
038500-   "zerarSistema        criarUsuario        abrirSessao         "
038600-   "encerrarSessao      getAtributoUsuario  editarPerfil        "
038700-   "ehAmigo             adicionarAmigo      getAmigos           "
038800-   "enviarRecado        lerRecado           criarComunidade     "
038900-   "getDescricaoComunid getDonoComunidade   getMembrosComunidad "
039000-   "getComunidades      adicionarComunidade enviarMensagem      "
039100-   "lerMensagem         ehFa                adicionarIdolo      "
039200-   "getFas              ehPaquera           adicionarPaquera    "
039300-   "getPaqueras         adicionarInimigo    removerUsuario      "
039400-    "encerrarSistema     ".
039500 01 WS-VERB-TAB REDEFINES WS-VERB-LIST.
039600     05 WS-VERB-NOME PIC X(20) OCCURS 28 TIMES.
039700 01 WS-VERB-CONT-TAB.
039800     05 WS-VERB-CONT COMP PIC 9(06) OCCURS 28 TIMES.
039900*
040000*    AREA DE TRABALHO PARA TRIM MANUAL (NAO HA FUNCTION TRIM
040100*    NESTE COBOL) - REDEFINIDA EM 40 CARACTERES (REQ-0059)
040200*
040300 01 WS-TRIM-AREA              PIC X(40) VALUE SPACES.
040400 01 WS-TRIM-TAB REDEFINES WS-TRIM-AREA.
040500     05 WS-TRIM-CAR PIC X(01) OCCURS 40 TIMES.
040600*
040700*    AREA DE EDICAO DO NUMERO DE SESSAO - REDEFINIDA EM
040800*    CARACTERES PARA LOCALIZAR O PRIMEIRO DIGITO SIGNIFICATIVO
040900*
041000 01 WS-SES-EDT-GRP.
041100     05 WS-SES-EDT             PIC ZZZZZ9.
041200 01 WS-SES-EDT-TAB REDEFINES WS-SES-EDT-GRP.
041300     05 WS-SES-EDT-CAR PIC X(01) OCCURS 6 TIMES.
041400*
041500*    LINHAS DO RELATORIO DE CONTROLE (ESTILO CAB1/CAB2/CAB3 DO
041600*    OCP101)
041700*
041800 01 RPT-TITULO.
041900     05 FILLER PIC X(132) VALUE
042000        "JACKUT BATCH RUN CONTROL REPORT".
042100 01 RPT-LIDAS.
042200     05 FILLER     PIC X(24) VALUE "TRANSACTIONS READ:      ".
042300     05 RPT-N-LIDAS PIC ZZZ9.
042400     05 FILLER     PIC X(104) VALUE SPACES.
042500 01 RPT-ACEITAS.
042600     05 FILLER       PIC X(24) VALUE "TRANSACTIONS ACCEPTED:  ".
042700     05 RPT-N-ACEITAS PIC ZZZ9.
042800     05 FILLER       PIC X(104) VALUE SPACES.
042900 01 RPT-REJEIT.
043000     05 FILLER       PIC X(24) VALUE "TRANSACTIONS REJECTED:  ".
043100     05 RPT-N-REJEIT  PIC ZZZ9.
043200     05 FILLER       PIC X(104) VALUE SPACES.
043300 01 RPT-VERBO.
043400     05 FILLER       PIC X(02) VALUE SPACES.
043500     05 FILLER       PIC X(06) VALUE "VERB: ".
043600     05 RPT-VERBO-NOME PIC X(20).
043700     05 FILLER       PIC X(02) VALUE SPACES.
043800     05 FILLER       PIC X(07) VALUE "COUNT: ".
043900     05 RPT-VERBO-CONT PIC ZZZ9.
044000     05 FILLER       PIC X(94) VALUE SPACES.
044100 01 RPT-USERS.
044200     05 FILLER      PIC X(24) VALUE "USERS ON FILE AT END:   ".
044300     05 RPT-N-USERS  PIC ZZZ9.
044400     05 FILLER      PIC X(104) VALUE SPACES.
044500 01 RPT-COMS.
044600     05 FILLER      PIC X(24) VALUE "COMMUNITIES AT END:     ".
044700     05 RPT-N-COMS   PIC ZZZ9.
044800     05 FILLER      PIC X(104) VALUE SPACES.
044900 01 RPT-MSGS.
045000     05 FILLER      PIC X(24) VALUE "MESSAGES QUEUED AT END: ".
045100     05 RPT-N-MSGS   PIC ZZZ9.
045200     05 FILLER      PIC X(104) VALUE SPACES.
045300*-----------------------------------------------------------------
045400 PROCEDURE DIVISION.
045500*
045600 INICIO.
045700     PERFORM ROT-ABRE-ARQS      THRU ROT-ABRE-ARQS-FIM.
045800     PERFORM ROT-CARGA-ESTADO   THRU ROT-CARGA-ESTADO-FIM.
045900     PERFORM ROT-INICIA-CONT    THRU ROT-INICIA-CONT-FIM.
046000     PERFORM ROT-LOOP-TRANS     THRU ROT-LOOP-TRANS-FIM.
046100     PERFORM ROT-GRAVA-ESTADO   THRU ROT-GRAVA-ESTADO-FIM.
046200     PERFORM ROT-RELATORIO      THRU ROT-RELATORIO-FIM.
046300     PERFORM ROT-FIM            THRU ROT-FIM-FIM.
046400     STOP RUN.
046500*
046600**********************************************
046700* ROTINAS DE ABERTURA E CARGA DO ESTADO GERAL *                    RQ-0103
046800**********************************************
046900*
047000 ROT-ABRE-ARQS.
047100     OPEN INPUT  TRANSIN.
047200     OPEN OUTPUT RESULTS.
047300     OPEN OUTPUT RUNRPT.
047400 ROT-ABRE-ARQS-FIM.
047500     EXIT.
047600*
047700 ROT-CARGA-ESTADO.
047800     PERFORM ROT-CARGA-USERMAST THRU ROT-CARGA-USERMAST-FIM.
047900     PERFORM ROT-CARGA-ATTRMAST THRU ROT-CARGA-ATTRMAST-FIM.
048000     PERFORM ROT-CARGA-RELMAST  THRU ROT-CARGA-RELMAST-FIM.
048100     PERFORM ROT-CARGA-COMMAST  THRU ROT-CARGA-COMMAST-FIM.
048200     PERFORM ROT-CARGA-MEMBMAST THRU ROT-CARGA-MEMBMAST-FIM.
048300     PERFORM ROT-CARGA-MSGQUEUE THRU ROT-CARGA-MSGQUEUE-FIM.
048400     PERFORM ROT-CARGA-SESSCTL  THRU ROT-CARGA-SESSCTL-FIM.
048500 ROT-CARGA-ESTADO-FIM.
048600     EXIT.
048700*
048800*    SE O ARQUIVO MESTRE NAO EXISTE (ST = "35") A CARGA FICA
048900*    VAZIA, SEM ERRO, COMO PEDE A REGRA DE PERSISTENCIA
049000*
049100 ROT-CARGA-USERMAST.
049200     MOVE ZERO TO WS-USR-CNT.
049300     OPEN INPUT USERMAST.
049400     IF ST-USERMAST NOT = "00"
049500        GO TO ROT-CARGA-USERMAST-FIM.
049600 ROT-CARGA-USERMAST-LE.
049700     READ USERMAST
049800         AT END GO TO ROT-CARGA-USERMAST-CLOSE.
049900     ADD 1 TO WS-USR-CNT
050000     MOVE USR-LOGIN TO WS-USR-LOGIN(WS-USR-CNT)
050100     MOVE USR-SENHA TO WS-USR-SENHA(WS-USR-CNT)
050200     MOVE USR-NOME  TO WS-USR-NOME(WS-USR-CNT)
050300     GO TO ROT-CARGA-USERMAST-LE.
050400 ROT-CARGA-USERMAST-CLOSE.
050500     CLOSE USERMAST.
050600 ROT-CARGA-USERMAST-FIM.
050700     EXIT.
050800*
050900 ROT-CARGA-ATTRMAST.
051000     MOVE ZERO TO WS-ATT-CNT.
051100     OPEN INPUT ATTRMAST.
051200     IF ST-ATTRMAST NOT = "00"
051300        GO TO ROT-CARGA-ATTRMAST-FIM.
051400 ROT-CARGA-ATTRMAST-LE.
051500     READ ATTRMAST
051600         AT END GO TO ROT-CARGA-ATTRMAST-CLOSE.
051700     ADD 1 TO WS-ATT-CNT
051800     MOVE ATT-LOGIN TO WS-ATT-LOGIN(WS-ATT-CNT)
051900     MOVE ATT-NOME  TO WS-ATT-NOME(WS-ATT-CNT)
052000     MOVE ATT-VALOR TO WS-ATT-VALOR(WS-ATT-CNT)
052100     GO TO ROT-CARGA-ATTRMAST-LE.
052200 ROT-CARGA-ATTRMAST-CLOSE.
052300     CLOSE ATTRMAST.
052400 ROT-CARGA-ATTRMAST-FIM.
052500     EXIT.
052600*
052700 ROT-CARGA-RELMAST.
052800     MOVE ZERO TO WS-REL-CNT.
052900     OPEN INPUT RELMAST.
053000     IF ST-RELMAST NOT = "00"
053100        GO TO ROT-CARGA-RELMAST-FIM.
053200 ROT-CARGA-RELMAST-LE.
053300     READ RELMAST
053400         AT END GO TO ROT-CARGA-RELMAST-CLOSE.
053500     ADD 1 TO WS-REL-CNT
053600     MOVE REL-OWNER  TO WS-REL-DONO(WS-REL-CNT)
053700     MOVE REL-TYPE   TO WS-REL-TIPO(WS-REL-CNT)
053800     MOVE REL-TARGET TO WS-REL-ALVO(WS-REL-CNT)
053900     GO TO ROT-CARGA-RELMAST-LE.
054000 ROT-CARGA-RELMAST-CLOSE.
054100     CLOSE RELMAST.
054200 ROT-CARGA-RELMAST-FIM.
054300     EXIT.
054400*
054500 ROT-CARGA-COMMAST.
054600     MOVE ZERO TO WS-COM-CNT.
054700     OPEN INPUT COMMAST.
054800     IF ST-COMMAST NOT = "00"
054900        GO TO ROT-CARGA-COMMAST-FIM.
055000 ROT-CARGA-COMMAST-LE.
055100     READ COMMAST
055200         AT END GO TO ROT-CARGA-COMMAST-CLOSE.
055300     ADD 1 TO WS-COM-CNT
055400     MOVE COM-NOME  TO WS-COM-NOME-T(WS-COM-CNT)
055500     MOVE COM-DONO  TO WS-COM-DONO-T(WS-COM-CNT)
055600     MOVE COM-DESCR TO WS-COM-DESCR-T(WS-COM-CNT)
055700     GO TO ROT-CARGA-COMMAST-LE.
055800 ROT-CARGA-COMMAST-CLOSE.
055900     CLOSE COMMAST.
056000 ROT-CARGA-COMMAST-FIM.
056100     EXIT.
056200*
056300 ROT-CARGA-MEMBMAST.
056400     MOVE ZERO TO WS-MEM-CNT.
056500     OPEN INPUT MEMBMAST.
056600     IF ST-MEMBMAST NOT = "00"
056700        GO TO ROT-CARGA-MEMBMAST-FIM.
056800 ROT-CARGA-MEMBMAST-LE.
056900     READ MEMBMAST
057000         AT END GO TO ROT-CARGA-MEMBMAST-CLOSE.
057100     ADD 1 TO WS-MEM-CNT
057200     MOVE MEM-COMUN TO WS-MEM-COMUN-T(WS-MEM-CNT)
057300     MOVE MEM-LOGIN TO WS-MEM-LOGIN-T(WS-MEM-CNT)
057400     GO TO ROT-CARGA-MEMBMAST-LE.
057500 ROT-CARGA-MEMBMAST-CLOSE.
057600     CLOSE MEMBMAST.
057700 ROT-CARGA-MEMBMAST-FIM.
057800     EXIT.
057900*
058000 ROT-CARGA-MSGQUEUE.
058100     MOVE ZERO TO WS-MSG-CNT.
058200     MOVE 1    TO WS-PROX-MSG-SEQ.
058300     OPEN INPUT MSGQUEUE.
058400     IF ST-MSGQUEUE NOT = "00"
058500        GO TO ROT-CARGA-MSGQUEUE-FIM.
058600 ROT-CARGA-MSGQUEUE-LE.
058700     READ MSGQUEUE
058800         AT END GO TO ROT-CARGA-MSGQUEUE-CLOSE.
058900     ADD 1 TO WS-MSG-CNT
059000     MOVE MSG-SEQ     TO WS-MSG-SEQ-T(WS-MSG-CNT)
059100     MOVE MSG-DEST    TO WS-MSG-DEST-T(WS-MSG-CNT)
059200     MOVE MSG-REMET   TO WS-MSG-REMET-T(WS-MSG-CNT)
059300     MOVE MSG-TIPO    TO WS-MSG-TIPO-T(WS-MSG-CNT)
059400     MOVE MSG-DESTCOM TO WS-MSG-DESTCOM-T(WS-MSG-CNT)
059500     MOVE MSG-TEXTO   TO WS-MSG-TEXTO-T(WS-MSG-CNT)
059600     IF MSG-SEQ > WS-PROX-MSG-SEQ
059700        COMPUTE WS-PROX-MSG-SEQ = MSG-SEQ + 1.
059800     GO TO ROT-CARGA-MSGQUEUE-LE.
059900 ROT-CARGA-MSGQUEUE-CLOSE.
060000     CLOSE MSGQUEUE.
060100 ROT-CARGA-MSGQUEUE-FIM.
060200     EXIT.
060300*
060400 ROT-CARGA-SESSCTL.
060500     MOVE 1 TO WS-PROX-SES-ID.
060600     MOVE ZERO TO WS-SES-CNT.
060700     OPEN INPUT SESSCTL.
060800     IF ST-SESSCTL NOT = "00"
060900        GO TO ROT-CARGA-SESSCTL-FIM.
061000     READ SESSCTL
061100         AT END GO TO ROT-CARGA-SESSCTL-CLOSE.
061200     MOVE CTL-PROX-SES-ID TO WS-PROX-SES-ID.
061300 ROT-CARGA-SESSCTL-CLOSE.
061400     CLOSE SESSCTL.
061500 ROT-CARGA-SESSCTL-FIM.
061600     EXIT.
061700*
061800 ROT-INICIA-CONT.
061900     MOVE ZERO TO WS-TOT-LIDAS WS-TOT-ACEITAS WS-TOT-REJEIT
062000                  WS-TRN-CONT.
062100     PERFORM ROT-INICIA-CONT-CORPO THRU ROT-INICIA-CONT-CORPO-FIM
062200         VARYING IX-VRB FROM 1 BY 1 UNTIL IX-VRB > 28.
062300 ROT-INICIA-CONT-FIM.
062400     EXIT.
062500 ROT-INICIA-CONT-CORPO.
062600     MOVE ZERO TO WS-VERB-CONT(IX-VRB).
062700 ROT-INICIA-CONT-CORPO-FIM.
062800     EXIT.
062900*
063000******************************************
063100* LACO PRINCIPAL DE LEITURA DE TRANSACOES *
063200******************************************
063300*
063400 ROT-LOOP-TRANS.
063500     READ TRANSIN
063600         AT END GO TO ROT-LOOP-TRANS-FIM.
063700     ADD 1 TO WS-TOT-LIDAS
063800     ADD 1 TO WS-TRN-CONT
063900     MOVE "N"    TO WS-ERRO-SW
064000     MOVE SPACES TO WS-RES-TEXT
064100     PERFORM ROT-DESPACHO      THRU ROT-DESPACHO-FIM.
064200     PERFORM ROT-GRAVA-RESULT  THRU ROT-GRAVA-RESULT-FIM.
064300     GO TO ROT-LOOP-TRANS.
064400 ROT-LOOP-TRANS-FIM.
064500     EXIT.
064600*
064700**************************************
064800* DESPACHANTE DE COMANDOS (UNIDADE U7) *                           RQ-0001
064900**************************************
065000*
065100 ROT-DESPACHO.
065200     MOVE 0 TO WS-VRB-NUM
065300     PERFORM ROT-ACHA-VERBO THRU ROT-ACHA-VERBO-FIM
065400         VARYING IX-VRB FROM 1 BY 1
065500         UNTIL IX-VRB > 28 OR WS-VRB-NUM NOT = 0.
065600     IF WS-VRB-NUM = 0
065700        MOVE "S"                  TO WS-ERRO-SW
065800        MOVE "Comando invalido."   TO WS-RES-TEXT
065900        GO TO ROT-DESPACHO-FIM.
066000     ADD 1 TO WS-VERB-CONT(WS-VRB-NUM)
066100     GO TO ROT-V01  ROT-V02  ROT-V03  ROT-V04  ROT-V05  ROT-V06
066200          ROT-V07  ROT-V08  ROT-V09  ROT-V10  ROT-V11  ROT-V12
066300          ROT-V13  ROT-V14  ROT-V15  ROT-V16  ROT-V17  ROT-V18
066400          ROT-V19  ROT-V20  ROT-V21  ROT-V22  ROT-V23  ROT-V24
066500          ROT-V25  ROT-V26  ROT-V27  ROT-V28
066600          DEPENDING ON WS-VRB-NUM.
066700 ROT-V01. PERFORM ROT-ZERAR-SISTEMA     THRU ROT-ZERAR-SISTEMA-FIM
066800          GO TO ROT-DESPACHO-FIM.
066900 ROT-V02. PERFORM INC-USUARIO           THRU INC-USUARIO-FIM
067000          GO TO ROT-DESPACHO-FIM.
067100 ROT-V03. PERFORM INC-SESSAO            THRU INC-SESSAO-FIM
067200          GO TO ROT-DESPACHO-FIM.
067300 ROT-V04. PERFORM EXC-SESSAO            THRU EXC-SESSAO-FIM
067400          GO TO ROT-DESPACHO-FIM.
067500 ROT-V05. PERFORM LER-ATR-USUARIO       THRU LER-ATR-USUARIO-FIM
067600          GO TO ROT-DESPACHO-FIM.
067700 ROT-V06. PERFORM ALT-PERFIL            THRU ALT-PERFIL-FIM
067800          GO TO ROT-DESPACHO-FIM.
067900 ROT-V07. PERFORM LER-EH-AMIGO          THRU LER-EH-AMIGO-FIM
068000          GO TO ROT-DESPACHO-FIM.
068100 ROT-V08. PERFORM INC-AMIGO             THRU INC-AMIGO-FIM
068200          GO TO ROT-DESPACHO-FIM.
068300 ROT-V09. PERFORM LER-AMIGOS            THRU LER-AMIGOS-FIM
068400          GO TO ROT-DESPACHO-FIM.
068500 ROT-V10. PERFORM INC-RECADO            THRU INC-RECADO-FIM
068600          GO TO ROT-DESPACHO-FIM.
068700 ROT-V11. PERFORM LER-RECADO            THRU LER-RECADO-FIM
068800          GO TO ROT-DESPACHO-FIM.
068900 ROT-V12. PERFORM INC-COMUNIDADE        THRU INC-COMUNIDADE-FIM
069000          GO TO ROT-DESPACHO-FIM.
069100 ROT-V13. PERFORM LER-DESCR-COMUNIDADE  THRU
069200                  LER-DESCR-COMUNIDADE-FIM
069300          GO TO ROT-DESPACHO-FIM.
069400 ROT-V14. PERFORM LER-DONO-COMUNIDADE   THRU
069500                  LER-DONO-COMUNIDADE-FIM
069600          GO TO ROT-DESPACHO-FIM.
069700 ROT-V15. PERFORM LER-MEMBROS-COMUNIDADE THRU
069800                  LER-MEMBROS-COMUNIDADE-FIM
069900          GO TO ROT-DESPACHO-FIM.
070000 ROT-V16. PERFORM LER-COMUNIDADES-USR   THRU
070100                  LER-COMUNIDADES-USR-FIM
070200          GO TO ROT-DESPACHO-FIM.
070300 ROT-V17. PERFORM INC-MEMBRO-COMUNIDADE THRU
070400                  INC-MEMBRO-COMUNIDADE-FIM
070500          GO TO ROT-DESPACHO-FIM.
070600 ROT-V18. PERFORM INC-MENSAGEM          THRU INC-MENSAGEM-FIM
070700          GO TO ROT-DESPACHO-FIM.
070800 ROT-V19. PERFORM LER-MENSAGEM          THRU LER-MENSAGEM-FIM
070900          GO TO ROT-DESPACHO-FIM.
071000 ROT-V20. PERFORM LER-EH-FA             THRU LER-EH-FA-FIM
071100          GO TO ROT-DESPACHO-FIM.
071200 ROT-V21. PERFORM INC-IDOLO             THRU INC-IDOLO-FIM
071300          GO TO ROT-DESPACHO-FIM.
071400 ROT-V22. PERFORM LER-FAS               THRU LER-FAS-FIM
071500          GO TO ROT-DESPACHO-FIM.
071600 ROT-V23. PERFORM LER-EH-PAQUERA        THRU LER-EH-PAQUERA-FIM
071700          GO TO ROT-DESPACHO-FIM.
071800 ROT-V24. PERFORM INC-PAQUERA           THRU INC-PAQUERA-FIM
071900          GO TO ROT-DESPACHO-FIM.
072000 ROT-V25. PERFORM LER-PAQUERAS          THRU LER-PAQUERAS-FIM
072100          GO TO ROT-DESPACHO-FIM.
072200 ROT-V26. PERFORM INC-INIMIGO           THRU INC-INIMIGO-FIM
072300          GO TO ROT-DESPACHO-FIM.
072400 ROT-V27. PERFORM EXC-USUARIO           THRU EXC-USUARIO-FIM
072500          GO TO ROT-DESPACHO-FIM.
072600 ROT-V28. PERFORM ROT-ENCERRAR-SISTEMA  THRU
072700                  ROT-ENCERRAR-SISTEMA-FIM
072800          GO TO ROT-DESPACHO-FIM.
072900 ROT-DESPACHO-FIM.
073000     EXIT.
073100*
073200 ROT-ACHA-VERBO.
073300     IF WS-VERB-NOME(IX-VRB) = TRN-CMD
073400        MOVE IX-VRB TO WS-VRB-NUM.
073500 ROT-ACHA-VERBO-FIM.
073600     EXIT.
073700*
073800*    GRAVA A LINHA DE RESULTADO E ATUALIZA OS TOTAIS DE CONTROLE
073900*
074000 ROT-GRAVA-RESULT.
074100     MOVE WS-TRN-CONT TO RES-SEQ
074200     MOVE TRN-CMD     TO RES-CMD
074300     IF WS-HOUVE-ERRO
074400        MOVE "ER" TO RES-STATUS
074500        ADD 1 TO WS-TOT-REJEIT
074600     ELSE
074700        MOVE "OK" TO RES-STATUS
074800        ADD 1 TO WS-TOT-ACEITAS.
074900     MOVE WS-RES-TEXT TO RES-TEXT
075000     WRITE RESULT-REC.
075100 ROT-GRAVA-RESULT-FIM.
075200     EXIT.
075300*
075400********************************************************
075500* ROTINAS DE APOIO COMUNS A VARIAS UNIDADES (REQ-0059)   *
075600********************************************************
075700*
075800*    LOCALIZA UM USUARIO PELO LOGIN EM WS-LOGIN-AUX.
075900*    DEVOLVE WS-ACHOU-SW, WS-NOME-AUX, WS-SENHA-AUX E O
076000*    INDICE IX-USR JA CORRIGIDO (POS-LACO, VIDE NOTA JCSB
076100*    DE 04/1989 SOBRE O VARYING TESTAR-ANTES-SOMAR).
076200*
076300 ROT-LOCALIZA-USUARIO.
076400     MOVE "N" TO WS-ACHOU-SW
076500     MOVE 0   TO IX-USR
076600     PERFORM ROT-LOCALIZA-USUARIO-CORPO THRU
076700             ROT-LOCALIZA-USUARIO-CORPO-FIM
076800         VARYING IX-USR FROM 1 BY 1
076900         UNTIL IX-USR > WS-USR-CNT OR WS-ACHOU.
077000     IF WS-ACHOU
077100        SUBTRACT 1 FROM IX-USR.
077200 ROT-LOCALIZA-USUARIO-FIM.
077300     EXIT.
077400 ROT-LOCALIZA-USUARIO-CORPO.
077500     IF WS-USR-LOGIN(IX-USR) = WS-LOGIN-AUX
077600        MOVE "S" TO WS-ACHOU-SW
077700        MOVE WS-USR-NOME(IX-USR)  TO WS-NOME-AUX
077800        MOVE WS-USR-SENHA(IX-USR) TO WS-SENHA-AUX.
077900 ROT-LOCALIZA-USUARIO-CORPO-FIM.
078000     EXIT.
078100*
078200*    LOCALIZA UMA COMUNIDADE PELO NOME EM WS-COMUN-AUX.
078300*    DEVOLVE WS-ACHOU-SW, WS-DONO-AUX, WS-DESCR-AUX.
078400*
078500 ROT-LOCALIZA-COMUNIDADE.
078600     MOVE "N" TO WS-ACHOU-SW
078700     MOVE 0   TO IX-COM
078800     PERFORM ROT-LOCALIZA-COMUNIDADE-CORPO THRU
078900             ROT-LOCALIZA-COMUNIDADE-CORPO-FIM
079000         VARYING IX-COM FROM 1 BY 1
079100         UNTIL IX-COM > WS-COM-CNT OR WS-ACHOU.
079200     IF WS-ACHOU
079300        SUBTRACT 1 FROM IX-COM.
079400 ROT-LOCALIZA-COMUNIDADE-FIM.
079500     EXIT.
079600 ROT-LOCALIZA-COMUNIDADE-CORPO.
079700     IF WS-COM-NOME-T(IX-COM) = WS-COMUN-AUX
079800        MOVE "S" TO WS-ACHOU-SW
079900        MOVE WS-COM-DONO-T(IX-COM)  TO WS-DONO-AUX
080000        MOVE WS-COM-DESCR-T(IX-COM) TO WS-DESCR-AUX.
080100 ROT-LOCALIZA-COMUNIDADE-CORPO-FIM.
080200     EXIT.
080300*
080400*    RESOLVE TRN-ARG1 PARA UM LOGIN, TENTANDO PRIMEIRO UMA
080500*    SESSAO ATIVA E DEPOIS UM LOGIN DIRETO (REGRA B2.3).
080600*    DEVOLVE WS-RESOLVE-SW E WS-LOGIN-RESOLVIDO.
080700*
080800 ROT-RESOLVE-SESSAO.
080900     MOVE "N" TO WS-RESOLVE-SW
081000     MOVE SPACES TO WS-LOGIN-RESOLVIDO
081100     IF TRN-ARG1 = SPACES
081200        GO TO ROT-RESOLVE-SESSAO-FIM.
081300     MOVE "N" TO WS-ACHOU-SW
081400     MOVE 0   TO IX-SES
081500     PERFORM ROT-RESOLVE-SESSAO-BUSCA THRU
081600             ROT-RESOLVE-SESSAO-BUSCA-FIM
081700         VARYING IX-SES FROM 1 BY 1
081800         UNTIL IX-SES > WS-SES-CNT OR WS-ACHOU.
081900     IF WS-ACHOU
082000        SUBTRACT 1 FROM IX-SES
082100        MOVE WS-SES-LOGIN(IX-SES) TO WS-LOGIN-RESOLVIDO
082200        MOVE "S" TO WS-RESOLVE-SW
082300        GO TO ROT-RESOLVE-SESSAO-FIM.
082400     MOVE TRN-ARG1(1:20) TO WS-LOGIN-AUX
082500     PERFORM ROT-LOCALIZA-USUARIO THRU ROT-LOCALIZA-USUARIO-FIM
082600     IF WS-ACHOU
082700        MOVE WS-LOGIN-AUX TO WS-LOGIN-RESOLVIDO
082800        MOVE "S" TO WS-RESOLVE-SW.
082900 ROT-RESOLVE-SESSAO-FIM.
083000     EXIT.
083100 ROT-RESOLVE-SESSAO-BUSCA.
083200     IF WS-SES-ID-TXT(IX-SES) = TRN-ARG1
083300        MOVE "S" TO WS-ACHOU-SW.
083400 ROT-RESOLVE-SESSAO-BUSCA-FIM.
083500     EXIT.
083600*
083700*    TESTA EXISTENCIA DE UMA ARESTA DE RELACIONAMENTO
083800*    (WS-LOGIN-AUX/WS-TIPO-AUX/WS-LOGIN-AUX2). DEVOLVE
083900*    WS-ACHOU-SW E IX-REL JA CORRIGIDO.
084000*
084100 ROT-TESTA-REL.
084200     MOVE "N" TO WS-ACHOU-SW
084300     MOVE 0   TO IX-REL
084400     PERFORM ROT-TESTA-REL-CORPO THRU ROT-TESTA-REL-CORPO-FIM
084500         VARYING IX-REL FROM 1 BY 1
084600         UNTIL IX-REL > WS-REL-CNT OR WS-ACHOU.
084700     IF WS-ACHOU
084800        SUBTRACT 1 FROM IX-REL.
084900 ROT-TESTA-REL-FIM.
085000     EXIT.
085100 ROT-TESTA-REL-CORPO.
085200     IF WS-REL-DONO(IX-REL) = WS-LOGIN-AUX
085300        AND WS-REL-TIPO(IX-REL) = WS-TIPO-AUX
085400        AND WS-REL-ALVO(IX-REL) = WS-LOGIN-AUX2
085500           MOVE "S" TO WS-ACHOU-SW.
085600 ROT-TESTA-REL-CORPO-FIM.
085700     EXIT.
085800*
085900*    INSERE UMA ARESTA DE RELACIONAMENTO (WS-LOGIN-AUX/
086000*    WS-TIPO-AUX/WS-LOGIN-AUX2) NO FIM DA TABELA.
086100*
086200 ROT-INSERE-REL.
086300     ADD 1 TO WS-REL-CNT
086400     MOVE WS-LOGIN-AUX  TO WS-REL-DONO(WS-REL-CNT)
086500     MOVE WS-TIPO-AUX   TO WS-REL-TIPO(WS-REL-CNT)
086600     MOVE WS-LOGIN-AUX2 TO WS-REL-ALVO(WS-REL-CNT).
086700 ROT-INSERE-REL-FIM.
086800     EXIT.
086900*
087000*    MONTA A MENSAGEM DE FUNCAO INVALIDA POR INIMIZADE,
087100*    USANDO O NOME JA CARREGADO EM WS-NOME-AUX (REGRAS
087200*    B3.6/B3.9/B3.12/B4.2).
087300*
087400 ROT-MSG-INIMIGO.
087500     MOVE "S" TO WS-ERRO-SW
087600     MOVE WS-NOME-AUX TO WS-TRIM-AREA
087700     PERFORM ROT-TRIM-CAMPO THRU ROT-TRIM-CAMPO-FIM
087800     MOVE SPACES TO WS-RES-TEXT
087900     MOVE 1 TO WS-POS
088000     STRING "Função inválida: " DELIMITED BY SIZE
088100            WS-TRIM-AREA(1:WS-IX-FIM) DELIMITED BY SIZE
088200            " é seu inimigo." DELIMITED BY SIZE
088300       INTO WS-RES-TEXT WITH POINTER WS-POS.
088400 ROT-MSG-INIMIGO-FIM.
088500     EXIT.
088600*
088700*    DETERMINA O TAMANHO UTIL (SEM BRANCOS A DIREITA) DE
088800*    WS-TRIM-AREA. DEVOLVE WS-IX-FIM (ZERO SE TUDO BRANCO).
088900*
089000 ROT-TRIM-CAMPO.
089100     MOVE 0 TO WS-IX-FIM
089200     PERFORM ROT-TRIM-CAMPO-CORPO THRU ROT-TRIM-CAMPO-CORPO-FIM
089300         VARYING IX-AUX FROM 40 BY -1
089400         UNTIL IX-AUX < 1 OR WS-IX-FIM NOT = 0.
089500 ROT-TRIM-CAMPO-FIM.
089600     EXIT.
089700 ROT-TRIM-CAMPO-CORPO.
089800     IF WS-TRIM-CAR(IX-AUX) NOT = SPACE
089900        MOVE IX-AUX TO WS-IX-FIM.
090000 ROT-TRIM-CAMPO-CORPO-FIM.
090100     EXIT.
090200*
090300*    MONTA A LISTA "{A,B,C}" (OU "{}" SE VAZIA) A PARTIR DE
090400*    WS-LISTA-TAB(1..WS-LISTA-CNT) E DEIXA O RESULTADO EM
090500*    WS-RES-TEXT (REGRA R2 DO RELATORIO DE SAIDA).
090600*
090700 ROT-MONTA-LISTA.
090800     MOVE SPACES TO WS-RES-TEXT
090900     MOVE 1 TO WS-POS
091000     STRING "{" DELIMITED BY SIZE INTO WS-RES-TEXT
091100         WITH POINTER WS-POS
091200     MOVE 0 TO IX-LST
091300     PERFORM ROT-MONTA-LISTA-CORPO THRU ROT-MONTA-LISTA-CORPO-FIM
091400         VARYING IX-LST FROM 1 BY 1 UNTIL IX-LST > WS-LISTA-CNT
091500     STRING "}" DELIMITED BY SIZE INTO WS-RES-TEXT
091600         WITH POINTER WS-POS.
091700 ROT-MONTA-LISTA-FIM.
091800     EXIT.
091900 ROT-MONTA-LISTA-CORPO.
092000     IF IX-LST > 1
092100        STRING "," DELIMITED BY SIZE INTO WS-RES-TEXT
092200            WITH POINTER WS-POS.
092300     MOVE SPACES TO WS-TRIM-AREA
092400     MOVE WS-LISTA-ELEM(IX-LST) TO WS-TRIM-AREA(1:30)
092500     PERFORM ROT-TRIM-CAMPO THRU ROT-TRIM-CAMPO-FIM
092600     IF WS-IX-FIM > 0
092700        STRING WS-TRIM-AREA(1:WS-IX-FIM) DELIMITED BY SIZE
092800            INTO WS-RES-TEXT WITH POINTER WS-POS.
092900 ROT-MONTA-LISTA-CORPO-FIM.
093000     EXIT.
093100*
093200*    EDITA O PROXIMO NUMERO DE SESSAO (WS-PROX-SES-ID) PARA
093300*    TEXTO DECIMAL SEM ZEROS A ESQUERDA, DEIXANDO O RESULTADO
093400*    JA TRIMADO EM WS-TRIM-AREA E O TAMANHO EM WS-IX-FIM.
093500*
093600 ROT-EDITA-SESSAO.
093700     MOVE WS-PROX-SES-ID TO WS-SES-EDT
093800     MOVE 0 TO WS-IX-INI
093900     MOVE 0 TO IX-AUX
094000     PERFORM ROT-EDITA-SESSAO-CORPO THRU
094100             ROT-EDITA-SESSAO-CORPO-FIM
094200         VARYING IX-AUX FROM 1 BY 1
094300         UNTIL IX-AUX > 6 OR WS-IX-INI NOT = 0.
094400     MOVE SPACES TO WS-TRIM-AREA
094500     COMPUTE WS-IX-FIM = 6 - WS-IX-INI + 1
094600     MOVE WS-SES-EDT(WS-IX-INI:WS-IX-FIM) TO
094700          WS-TRIM-AREA(1:WS-IX-FIM).
094800 ROT-EDITA-SESSAO-FIM.
094900     EXIT.
095000 ROT-EDITA-SESSAO-CORPO.
095100     IF WS-SES-EDT-CAR(IX-AUX) NOT = SPACE AND WS-IX-INI = 0
095200        MOVE IX-AUX TO WS-IX-INI.
095300 ROT-EDITA-SESSAO-CORPO-FIM.
095400     EXIT.
095500*
095600*    ENFILEIRA UM RECADO DO SISTEMA (REMETENTE "jackut") PARA
095700*    O LOGIN EM WS-LOGIN-AUX, COM TEXTO EM WS-MSG-TEXTO-AUX
095800*    (REGRA B3.10 - AVISO DE PAQUERA MUTUA).
095900*
096000 ROT-ENFILEIRA-RECADO-SIS.
096100     ADD 1 TO WS-MSG-CNT
096200     MOVE WS-PROX-MSG-SEQ  TO WS-MSG-SEQ-T(WS-MSG-CNT)
096300     MOVE WS-LOGIN-AUX     TO WS-MSG-DEST-T(WS-MSG-CNT)
096400     MOVE "jackut"         TO WS-MSG-REMET-T(WS-MSG-CNT)
096500     MOVE "R"              TO WS-MSG-TIPO-T(WS-MSG-CNT)
096600     MOVE SPACES           TO WS-MSG-DESTCOM-T(WS-MSG-CNT)
096700     MOVE WS-MSG-TEXTO-AUX TO WS-MSG-TEXTO-T(WS-MSG-CNT)
096800     ADD 1 TO WS-PROX-MSG-SEQ.
096900 ROT-ENFILEIRA-RECADO-SIS-FIM.
097000     EXIT.
097100*
097200*    REMOVE O ELEMENTO NA POSICAO IX-AUX... ABAIXO, CADA UMA
097300*    DAS SEIS ROTINAS DESLOCA A TABELA UM ELEMENTO PARA TRAS
097400*    A PARTIR DA POSICAO INDICADA (IX-USR, IX-ATT, IX-REL,
097500*    IX-SES, IX-MSG, IX-COM OU IX-MEM, CONFORME A TABELA).
097600*
097700 ROT-REMOVE-USR-ELEM.
097800     PERFORM ROT-REMOVE-USR-ELEM-CORPO THRU
097900             ROT-REMOVE-USR-ELEM-CORPO-FIM
098000         VARYING IX-AUX FROM IX-USR BY 1
098100         UNTIL IX-AUX >= WS-USR-CNT.
098200     SUBTRACT 1 FROM WS-USR-CNT.
098300 ROT-REMOVE-USR-ELEM-FIM.
098400     EXIT.
098500 ROT-REMOVE-USR-ELEM-CORPO.
098600     COMPUTE IX-AUX2 = IX-AUX + 1
098700     MOVE WS-USR-LOGIN(IX-AUX2) TO WS-USR-LOGIN(IX-AUX)
098800     MOVE WS-USR-SENHA(IX-AUX2) TO WS-USR-SENHA(IX-AUX)
098900     MOVE WS-USR-NOME(IX-AUX2)  TO WS-USR-NOME(IX-AUX).
099000 ROT-REMOVE-USR-ELEM-CORPO-FIM.
099100     EXIT.
099200*
099300 ROT-REMOVE-ATT-ELEM.
099400     PERFORM ROT-REMOVE-ATT-ELEM-CORPO THRU
099500             ROT-REMOVE-ATT-ELEM-CORPO-FIM
099600         VARYING IX-AUX FROM IX-ATT BY 1
099700         UNTIL IX-AUX >= WS-ATT-CNT.
099800     SUBTRACT 1 FROM WS-ATT-CNT.
099900 ROT-REMOVE-ATT-ELEM-FIM.
100000     EXIT.
100100 ROT-REMOVE-ATT-ELEM-CORPO.
100200     COMPUTE IX-AUX2 = IX-AUX + 1
100300     MOVE WS-ATT-LOGIN(IX-AUX2) TO WS-ATT-LOGIN(IX-AUX)
100400     MOVE WS-ATT-NOME(IX-AUX2)  TO WS-ATT-NOME(IX-AUX)
100500     MOVE WS-ATT-VALOR(IX-AUX2) TO WS-ATT-VALOR(IX-AUX).
100600 ROT-REMOVE-ATT-ELEM-CORPO-FIM.
100700     EXIT.
100800*
100900 ROT-REMOVE-REL-ELEM.
101000     PERFORM ROT-REMOVE-REL-ELEM-CORPO THRU
101100             ROT-REMOVE-REL-ELEM-CORPO-FIM
101200         VARYING IX-AUX FROM IX-REL BY 1
101300         UNTIL IX-AUX >= WS-REL-CNT.
101400     SUBTRACT 1 FROM WS-REL-CNT.
101500 ROT-REMOVE-REL-ELEM-FIM.
101600     EXIT.
101700 ROT-REMOVE-REL-ELEM-CORPO.
101800     COMPUTE IX-AUX2 = IX-AUX + 1
101900     MOVE WS-REL-DONO(IX-AUX2) TO WS-REL-DONO(IX-AUX)
102000     MOVE WS-REL-TIPO(IX-AUX2) TO WS-REL-TIPO(IX-AUX)
102100     MOVE WS-REL-ALVO(IX-AUX2) TO WS-REL-ALVO(IX-AUX).
102200 ROT-REMOVE-REL-ELEM-CORPO-FIM.
102300     EXIT.
102400*
102500 ROT-REMOVE-SES-ELEM.
102600     PERFORM ROT-REMOVE-SES-ELEM-CORPO THRU
102700             ROT-REMOVE-SES-ELEM-CORPO-FIM
102800         VARYING IX-AUX FROM IX-SES BY 1
102900         UNTIL IX-AUX >= WS-SES-CNT.
103000     SUBTRACT 1 FROM WS-SES-CNT.
103100 ROT-REMOVE-SES-ELEM-FIM.
103200     EXIT.
103300 ROT-REMOVE-SES-ELEM-CORPO.
103400     COMPUTE IX-AUX2 = IX-AUX + 1
103500     MOVE WS-SES-ID-TXT(IX-AUX2) TO WS-SES-ID-TXT(IX-AUX)
103600     MOVE WS-SES-LOGIN(IX-AUX2)  TO WS-SES-LOGIN(IX-AUX).
103700 ROT-REMOVE-SES-ELEM-CORPO-FIM.
103800     EXIT.
103900*
104000 ROT-REMOVE-MSG-ELEM.
104100     PERFORM ROT-REMOVE-MSG-ELEM-CORPO THRU
104200             ROT-REMOVE-MSG-ELEM-CORPO-FIM
104300         VARYING IX-AUX FROM IX-MSG BY 1
104400         UNTIL IX-AUX >= WS-MSG-CNT.
104500     SUBTRACT 1 FROM WS-MSG-CNT.
104600 ROT-REMOVE-MSG-ELEM-FIM.
104700     EXIT.
104800 ROT-REMOVE-MSG-ELEM-CORPO.
104900     COMPUTE IX-AUX2 = IX-AUX + 1
105000     MOVE WS-MSG-SEQ-T(IX-AUX2)     TO WS-MSG-SEQ-T(IX-AUX)
105100     MOVE WS-MSG-DEST-T(IX-AUX2)    TO WS-MSG-DEST-T(IX-AUX)
105200     MOVE WS-MSG-REMET-T(IX-AUX2)   TO WS-MSG-REMET-T(IX-AUX)
105300     MOVE WS-MSG-TIPO-T(IX-AUX2)    TO WS-MSG-TIPO-T(IX-AUX)
105400     MOVE WS-MSG-DESTCOM-T(IX-AUX2) TO WS-MSG-DESTCOM-T(IX-AUX)
105500     MOVE WS-MSG-TEXTO-T(IX-AUX2)   TO WS-MSG-TEXTO-T(IX-AUX).
105600 ROT-REMOVE-MSG-ELEM-CORPO-FIM.
105700     EXIT.
105800*
105900 ROT-REMOVE-COM-ELEM.
106000     PERFORM ROT-REMOVE-COM-ELEM-CORPO THRU
106100             ROT-REMOVE-COM-ELEM-CORPO-FIM
106200         VARYING IX-AUX FROM IX-COM BY 1
106300         UNTIL IX-AUX >= WS-COM-CNT.
106400     SUBTRACT 1 FROM WS-COM-CNT.
106500 ROT-REMOVE-COM-ELEM-FIM.
106600     EXIT.
106700 ROT-REMOVE-COM-ELEM-CORPO.
106800     COMPUTE IX-AUX2 = IX-AUX + 1
106900     MOVE WS-COM-NOME-T(IX-AUX2)  TO WS-COM-NOME-T(IX-AUX)
107000     MOVE WS-COM-DONO-T(IX-AUX2)  TO WS-COM-DONO-T(IX-AUX)
107100     MOVE WS-COM-DESCR-T(IX-AUX2) TO WS-COM-DESCR-T(IX-AUX).
107200 ROT-REMOVE-COM-ELEM-CORPO-FIM.
107300     EXIT.
107400*
107500 ROT-REMOVE-MEM-ELEM.
107600     PERFORM ROT-REMOVE-MEM-ELEM-CORPO THRU
107700             ROT-REMOVE-MEM-ELEM-CORPO-FIM
107800         VARYING IX-AUX FROM IX-MEM BY 1
107900         UNTIL IX-AUX >= WS-MEM-CNT.
108000     SUBTRACT 1 FROM WS-MEM-CNT.
108100 ROT-REMOVE-MEM-ELEM-FIM.
108200     EXIT.
108300 ROT-REMOVE-MEM-ELEM-CORPO.
108400     COMPUTE IX-AUX2 = IX-AUX + 1
108500     MOVE WS-MEM-COMUN-T(IX-AUX2) TO WS-MEM-COMUN-T(IX-AUX)
108600     MOVE WS-MEM-LOGIN-T(IX-AUX2) TO WS-MEM-LOGIN-T(IX-AUX).
108700 ROT-REMOVE-MEM-ELEM-CORPO-FIM.
108800     EXIT.
108900*
109000********************************************************
109100* UNIDADE U1 - CADASTRO E PERFIL DE USUARIO               *        RQ-0001
109200********************************************************
109300*
109400*    criarUsuario (REGRAS B1.1/B1.2/B1.3)
109500*
109600 INC-USUARIO.
109700     IF TRN-ARG1 = SPACES
109800        MOVE "S" TO WS-ERRO-SW
109900        MOVE "Login inválido." TO WS-RES-TEXT
110000        GO TO INC-USUARIO-FIM.
110100     IF TRN-ARG2 = SPACES
110200        MOVE "S" TO WS-ERRO-SW
110300        MOVE "Senha inválida." TO WS-RES-TEXT
110400        GO TO INC-USUARIO-FIM.
110500     MOVE TRN-ARG1(1:20) TO WS-LOGIN-AUX
110600     PERFORM ROT-LOCALIZA-USUARIO THRU ROT-LOCALIZA-USUARIO-FIM
110700     IF WS-ACHOU
110800        MOVE "S" TO WS-ERRO-SW
110900        MOVE "Conta com esse nome já existe." TO WS-RES-TEXT
111000        GO TO INC-USUARIO-FIM.
111100     ADD 1 TO WS-USR-CNT
111200     MOVE TRN-ARG1(1:20) TO WS-USR-LOGIN(WS-USR-CNT)
111300     MOVE TRN-ARG2(1:20) TO WS-USR-SENHA(WS-USR-CNT)
111400     MOVE TRN-ARG3(1:40) TO WS-USR-NOME(WS-USR-CNT)
111500     MOVE "OK" TO WS-RES-TEXT.
111600 INC-USUARIO-FIM.
111700     EXIT.
111800*
111900*    getAtributoUsuario (REGRA B1.4) - "nome" E "login" SAO
112000*    PSEUDO-ATRIBUTOS RESOLVIDOS DIRETO NO CADASTRO BASICO
112100*
112200 LER-ATR-USUARIO.
112300     MOVE TRN-ARG1(1:20) TO WS-LOGIN-AUX
112400     PERFORM ROT-LOCALIZA-USUARIO THRU ROT-LOCALIZA-USUARIO-FIM
112500     IF WS-NAO-ACHOU
112600        MOVE "S" TO WS-ERRO-SW
112700        MOVE "Usuário não cadastrado." TO WS-RES-TEXT
112800        GO TO LER-ATR-USUARIO-FIM.
112900     IF TRN-ARG2(1:20) = "nome"
113000        MOVE WS-NOME-AUX TO WS-RES-TEXT
113100        GO TO LER-ATR-USUARIO-FIM.
113200     IF TRN-ARG2(1:20) = "login"
113300        MOVE WS-LOGIN-AUX TO WS-RES-TEXT
113400        GO TO LER-ATR-USUARIO-FIM.
113500     MOVE "N" TO WS-ACHOU-SW
113600     MOVE 0   TO IX-ATT
113700     PERFORM LER-ATR-USUARIO-BUSCA THRU LER-ATR-USUARIO-BUSCA-FIM
113800         VARYING IX-ATT FROM 1 BY 1
113900         UNTIL IX-ATT > WS-ATT-CNT OR WS-ACHOU.
114000     IF WS-NAO-ACHOU
114100        MOVE "S" TO WS-ERRO-SW
114200        MOVE "Atributo não preenchido." TO WS-RES-TEXT
114300     ELSE
114400        SUBTRACT 1 FROM IX-ATT
114500        MOVE WS-ATT-VALOR(IX-ATT) TO WS-RES-TEXT.
114600 LER-ATR-USUARIO-FIM.
114700     EXIT.
114800 LER-ATR-USUARIO-BUSCA.
114900     IF WS-ATT-LOGIN(IX-ATT) = WS-LOGIN-AUX
115000        AND WS-ATT-NOME(IX-ATT) = TRN-ARG2(1:20)
115100           MOVE "S" TO WS-ACHOU-SW.
115200 LER-ATR-USUARIO-BUSCA-FIM.
115300     EXIT.
115400*
115500*    editarPerfil (REGRA B1.5) - GRAVA OU ALTERA O ATRIBUTO
115600*
115700 ALT-PERFIL.
115800     PERFORM ROT-RESOLVE-SESSAO THRU ROT-RESOLVE-SESSAO-FIM
115900     IF WS-NAO-RESOLVEU
116000        MOVE "S" TO WS-ERRO-SW
116100        MOVE "Usuário não cadastrado." TO WS-RES-TEXT
116200        GO TO ALT-PERFIL-FIM.
116300     MOVE "N" TO WS-ACHOU-SW
116400     MOVE 0   TO IX-ATT
116500     PERFORM ALT-PERFIL-BUSCA THRU ALT-PERFIL-BUSCA-FIM
116600         VARYING IX-ATT FROM 1 BY 1
116700         UNTIL IX-ATT > WS-ATT-CNT OR WS-ACHOU.
116800     IF WS-ACHOU
116900        SUBTRACT 1 FROM IX-ATT
117000        MOVE TRN-ARG3(1:40) TO WS-ATT-VALOR(IX-ATT)
117100     ELSE
117200        ADD 1 TO WS-ATT-CNT
117300        MOVE WS-LOGIN-RESOLVIDO TO WS-ATT-LOGIN(WS-ATT-CNT)
117400        MOVE TRN-ARG2(1:20)     TO WS-ATT-NOME(WS-ATT-CNT)
117500        MOVE TRN-ARG3(1:40)     TO WS-ATT-VALOR(WS-ATT-CNT).
117600     MOVE "OK" TO WS-RES-TEXT.
117700 ALT-PERFIL-FIM.
117800     EXIT.
117900 ALT-PERFIL-BUSCA.
118000     IF WS-ATT-LOGIN(IX-ATT) = WS-LOGIN-RESOLVIDO
118100        AND WS-ATT-NOME(IX-ATT) = TRN-ARG2(1:20)
118200           MOVE "S" TO WS-ACHOU-SW.
118300 ALT-PERFIL-BUSCA-FIM.
118400     EXIT.
118500*
118600*    removerUsuario (REGRA B1.6) - APAGA A CONTA E PROPAGA O
118700*    CANCELAMENTO PARA SESSAO, COMUNIDADES E MENSAGENS
118800*
118900 EXC-USUARIO.
119000     PERFORM ROT-RESOLVE-SESSAO THRU ROT-RESOLVE-SESSAO-FIM
119100     IF WS-NAO-RESOLVEU
119200        MOVE "S" TO WS-ERRO-SW
119300        MOVE "Usuário não cadastrado." TO WS-RES-TEXT
119400        GO TO EXC-USUARIO-FIM.
119500     MOVE WS-LOGIN-RESOLVIDO TO WS-LOGIN-AUX
119600     PERFORM ROT-LOCALIZA-USUARIO THRU ROT-LOCALIZA-USUARIO-FIM
119700     IF WS-ACHOU
119800        PERFORM ROT-REMOVE-USR-ELEM THRU ROT-REMOVE-USR-ELEM-FIM.
119900     PERFORM EXC-USUARIO-SESSAO THRU EXC-USUARIO-SESSAO-FIM
120000     PERFORM EXC-USUARIO-COMUNIDADES THRU
120100             EXC-USUARIO-COMUNIDADES-FIM
120200     PERFORM EXC-USUARIO-MENSAGENS THRU EXC-USUARIO-MENSAGENS-FIM
120300     MOVE "OK" TO WS-RES-TEXT.
120400 EXC-USUARIO-FIM.
120500     EXIT.
120600*
120700 EXC-USUARIO-SESSAO.
120800     MOVE "S" TO WS-ACHOU-SW.
120900 EXC-USUARIO-SESSAO-LOOP.
121000     IF WS-NAO-ACHOU
121100        GO TO EXC-USUARIO-SESSAO-FIM.
121200     MOVE "N" TO WS-ACHOU-SW
121300     MOVE 0   TO IX-SES
121400     PERFORM EXC-USUARIO-SESSAO-BUSCA THRU
121500             EXC-USUARIO-SESSAO-BUSCA-FIM
121600         VARYING IX-SES FROM 1 BY 1
121700         UNTIL IX-SES > WS-SES-CNT OR WS-ACHOU.
121800     IF WS-ACHOU
121900        SUBTRACT 1 FROM IX-SES
122000        PERFORM ROT-REMOVE-SES-ELEM THRU ROT-REMOVE-SES-ELEM-FIM.
122100     GO TO EXC-USUARIO-SESSAO-LOOP.
122200 EXC-USUARIO-SESSAO-FIM.
122300     EXIT.
122400 EXC-USUARIO-SESSAO-BUSCA.
122500     IF WS-SES-LOGIN(IX-SES) = WS-LOGIN-RESOLVIDO
122600        MOVE "S" TO WS-ACHOU-SW.
122700 EXC-USUARIO-SESSAO-BUSCA-FIM.
122800     EXIT.
122900*
123000 EXC-USUARIO-MENSAGENS.
123100     MOVE "S" TO WS-ACHOU-SW.
123200 EXC-USUARIO-MENSAGENS-LOOP.
123300     IF WS-NAO-ACHOU
123400        GO TO EXC-USUARIO-MENSAGENS-FIM.
123500     MOVE "N" TO WS-ACHOU-SW
123600     MOVE 0   TO IX-MSG
123700     PERFORM EXC-USUARIO-MENSAGENS-BUSCA THRU
123800             EXC-USUARIO-MENSAGENS-BUSCA-FIM
123900         VARYING IX-MSG FROM 1 BY 1
124000         UNTIL IX-MSG > WS-MSG-CNT OR WS-ACHOU.
124100     IF WS-ACHOU
124200        SUBTRACT 1 FROM IX-MSG
124300        PERFORM ROT-REMOVE-MSG-ELEM THRU ROT-REMOVE-MSG-ELEM-FIM.
124400     GO TO EXC-USUARIO-MENSAGENS-LOOP.
124500 EXC-USUARIO-MENSAGENS-FIM.
124600     EXIT.
124700 EXC-USUARIO-MENSAGENS-BUSCA.
124800     IF WS-MSG-DEST-T(IX-MSG) = WS-LOGIN-RESOLVIDO
124900        OR WS-MSG-REMET-T(IX-MSG) = WS-LOGIN-RESOLVIDO
125000           MOVE "S" TO WS-ACHOU-SW.
125100 EXC-USUARIO-MENSAGENS-BUSCA-FIM.
125200     EXIT.
125300*
125400 EXC-USUARIO-COMUNIDADES.
125500     MOVE "S" TO WS-ACHOU-SW.
125600 EXC-USUARIO-COMUNIDADES-LOOP.
125700     IF WS-NAO-ACHOU
125800        GO TO EXC-USUARIO-COMUNIDADES-FIM.
125900     MOVE "N" TO WS-ACHOU-SW
126000     MOVE 0   TO IX-COM
126100     PERFORM EXC-USUARIO-COMUNIDADES-BUSCA THRU
126200             EXC-USUARIO-COMUNIDADES-BUSCA-FIM
126300         VARYING IX-COM FROM 1 BY 1
126400         UNTIL IX-COM > WS-COM-CNT OR WS-ACHOU.
126500     IF WS-ACHOU
126600        SUBTRACT 1 FROM IX-COM
126700        MOVE WS-COM-NOME-T(IX-COM) TO WS-COMUN-AUX
126800        PERFORM ROT-REMOVE-COM-ELEM THRU ROT-REMOVE-COM-ELEM-FIM
126900        PERFORM EXC-USUARIO-MEMBROS THRU EXC-USUARIO-MEMBROS-FIM.
127000     GO TO EXC-USUARIO-COMUNIDADES-LOOP.
127100 EXC-USUARIO-COMUNIDADES-FIM.
127200     EXIT.
127300 EXC-USUARIO-COMUNIDADES-BUSCA.
127400     IF WS-COM-DONO-T(IX-COM) = WS-LOGIN-RESOLVIDO
127500        MOVE "S" TO WS-ACHOU-SW.
127600 EXC-USUARIO-COMUNIDADES-BUSCA-FIM.
127700     EXIT.
127800 EXC-USUARIO-MEMBROS.
127900     MOVE "S" TO WS-ACHOU-SW.
128000 EXC-USUARIO-MEMBROS-LOOP.
128100     IF WS-NAO-ACHOU
128200        GO TO EXC-USUARIO-MEMBROS-FIM.
128300     MOVE "N" TO WS-ACHOU-SW
128400     MOVE 0   TO IX-MEM
128500     PERFORM EXC-USUARIO-MEMBROS-BUSCA THRU
128600             EXC-USUARIO-MEMBROS-BUSCA-FIM
128700         VARYING IX-MEM FROM 1 BY 1
128800         UNTIL IX-MEM > WS-MEM-CNT OR WS-ACHOU.
128900     IF WS-ACHOU
129000        SUBTRACT 1 FROM IX-MEM
129100        PERFORM ROT-REMOVE-MEM-ELEM THRU ROT-REMOVE-MEM-ELEM-FIM.
129200     GO TO EXC-USUARIO-MEMBROS-LOOP.
129300 EXC-USUARIO-MEMBROS-FIM.
129400     EXIT.
129500 EXC-USUARIO-MEMBROS-BUSCA.
129600     IF WS-MEM-COMUN-T(IX-MEM) = WS-COMUN-AUX
129700        MOVE "S" TO WS-ACHOU-SW.
129800 EXC-USUARIO-MEMBROS-BUSCA-FIM.
129900     EXIT.
130000*
130100********************************************************
130200* UNIDADE U2 - SESSOES                                   *         RQ-0002
130300********************************************************
130400*
130500*    abrirSessao (REGRA B2.1/B2.2) - A SESSAO SO EXISTE NA
130600*    MEMORIA DO JOB CORRENTE, NAO E GRAVADA EM MESTRE
130700*
130800 INC-SESSAO.
130900     MOVE TRN-ARG1(1:20) TO WS-LOGIN-AUX
131000     PERFORM ROT-LOCALIZA-USUARIO THRU ROT-LOCALIZA-USUARIO-FIM
131100     IF WS-NAO-ACHOU
131200        MOVE "S" TO WS-ERRO-SW
131300        MOVE "Login ou senha inválidos." TO WS-RES-TEXT
131400        GO TO INC-SESSAO-FIM.
131500     IF WS-SENHA-AUX NOT = TRN-ARG2(1:20)
131600        MOVE "S" TO WS-ERRO-SW
131700        MOVE "Login ou senha inválidos." TO WS-RES-TEXT
131800        GO TO INC-SESSAO-FIM.
131900     PERFORM ROT-EDITA-SESSAO THRU ROT-EDITA-SESSAO-FIM
132000     ADD 1 TO WS-SES-CNT
132100     MOVE WS-TRIM-AREA TO WS-SES-ID-TXT(WS-SES-CNT)
132200     MOVE WS-LOGIN-AUX TO WS-SES-LOGIN(WS-SES-CNT)
132300     MOVE WS-TRIM-AREA(1:WS-IX-FIM) TO WS-RES-TEXT
132400     ADD 1 TO WS-PROX-SES-ID.
132500 INC-SESSAO-FIM.
132600     EXIT.
132700*
132800*    encerrarSessao - DEVOLVE "true"/"false", NUNCA ERRO
132900*    (FECHAR UMA SESSAO INEXISTENTE NAO E CONDICAO DE ERRO)
133000*
133100 EXC-SESSAO.
133200     MOVE "N" TO WS-ACHOU-SW
133300     MOVE 0   TO IX-SES
133400     PERFORM EXC-SESSAO-BUSCA THRU EXC-SESSAO-BUSCA-FIM
133500         VARYING IX-SES FROM 1 BY 1
133600         UNTIL IX-SES > WS-SES-CNT OR WS-ACHOU.
133700     IF WS-ACHOU
133800        SUBTRACT 1 FROM IX-SES
133900        PERFORM ROT-REMOVE-SES-ELEM THRU ROT-REMOVE-SES-ELEM-FIM
134000        MOVE "true" TO WS-RES-TEXT
134100     ELSE
134200        MOVE "false" TO WS-RES-TEXT.
134300 EXC-SESSAO-FIM.
134400     EXIT.
134500 EXC-SESSAO-BUSCA.
134600     IF WS-SES-ID-TXT(IX-SES) = TRN-ARG1
134700        MOVE "S" TO WS-ACHOU-SW.
134800 EXC-SESSAO-BUSCA-FIM.
134900     EXIT.
135000*
135100********************************************************
135200* UNIDADE U3 - AMIGOS, IDOLOS, PAQUERAS E INIMIGOS        *        RQ-0008
135300********************************************************
135400*
135500*    ehAmigo - NUNCA DA ERRO; LOGIN/SESSAO NAO RESOLVIDA
135600*    RESULTA SIMPLESMENTE EM "false" (REGRA B2.3)
135700*
135800 LER-EH-AMIGO.
135900     PERFORM ROT-RESOLVE-SESSAO THRU ROT-RESOLVE-SESSAO-FIM
136000     IF WS-NAO-RESOLVEU
136100        MOVE "false" TO WS-RES-TEXT
136200        GO TO LER-EH-AMIGO-FIM.
136300     MOVE WS-LOGIN-RESOLVIDO TO WS-LOGIN-AUX
136400     MOVE TRN-ARG2(1:20)     TO WS-LOGIN-AUX2
136500     MOVE "A"                TO WS-TIPO-AUX
136600     PERFORM ROT-TESTA-REL THRU ROT-TESTA-REL-FIM
136700     IF WS-ACHOU
136800        MOVE "true" TO WS-RES-TEXT
136900     ELSE
137000        MOVE "false" TO WS-RES-TEXT.
137100 LER-EH-AMIGO-FIM.
137200     EXIT.
137300*
137400*    adicionarAmigo (REGRAS B3.1 A B3.6) - UM CONVITE PENDENTE
137500*    (TIPO "C") SO VIRA AMIZADE (TIPO "A", NOS DOIS SENTIDOS)
137600*    QUANDO O CONVIDADO ORIGINAL CONVIDA DE VOLTA
137700*
137800 INC-AMIGO.
137900     PERFORM ROT-RESOLVE-SESSAO THRU ROT-RESOLVE-SESSAO-FIM
138000     IF WS-NAO-RESOLVEU
138100        MOVE "S" TO WS-ERRO-SW
138200        MOVE "Usuário não cadastrado." TO WS-RES-TEXT
138300        GO TO INC-AMIGO-FIM.
138400     IF WS-LOGIN-RESOLVIDO = TRN-ARG2(1:20)
138500        MOVE "S" TO WS-ERRO-SW
138600        MOVE "Usuário não pode adicionar a si mesmo como amigo."
138700             TO WS-RES-TEXT
138800        GO TO INC-AMIGO-FIM.
138900     MOVE TRN-ARG2(1:20) TO WS-LOGIN-AUX
139000     PERFORM ROT-LOCALIZA-USUARIO THRU ROT-LOCALIZA-USUARIO-FIM
139100     IF WS-NAO-ACHOU
139200        MOVE "S" TO WS-ERRO-SW
139300        MOVE "Usuário não cadastrado." TO WS-RES-TEXT
139400        GO TO INC-AMIGO-FIM.
139500     MOVE TRN-ARG2(1:20)     TO WS-LOGIN-AUX
139600     MOVE WS-LOGIN-RESOLVIDO TO WS-LOGIN-AUX2
139700     MOVE "I"                TO WS-TIPO-AUX
139800     PERFORM ROT-TESTA-REL THRU ROT-TESTA-REL-FIM
139900     IF WS-ACHOU
140000        PERFORM ROT-MSG-INIMIGO THRU ROT-MSG-INIMIGO-FIM
140100        GO TO INC-AMIGO-FIM.
140200     MOVE WS-LOGIN-RESOLVIDO TO WS-LOGIN-AUX
140300     MOVE TRN-ARG2(1:20)     TO WS-LOGIN-AUX2
140400     MOVE "A"                TO WS-TIPO-AUX
140500     PERFORM ROT-TESTA-REL THRU ROT-TESTA-REL-FIM
140600     IF WS-ACHOU
140700        MOVE "S" TO WS-ERRO-SW
140800        MOVE "Usuário já está adicionado como amigo."
140900             TO WS-RES-TEXT
141000        GO TO INC-AMIGO-FIM.
141100     MOVE "C" TO WS-TIPO-AUX
141200     PERFORM ROT-TESTA-REL THRU ROT-TESTA-REL-FIM
141300     IF WS-ACHOU
141400        PERFORM INC-AMIGO-ACEITA THRU INC-AMIGO-ACEITA-FIM
141500        MOVE "OK" TO WS-RES-TEXT
141600        GO TO INC-AMIGO-FIM.
141700     MOVE TRN-ARG2(1:20)     TO WS-LOGIN-AUX
141800     MOVE WS-LOGIN-RESOLVIDO TO WS-LOGIN-AUX2
141900     MOVE "C"                TO WS-TIPO-AUX
142000     PERFORM ROT-TESTA-REL THRU ROT-TESTA-REL-FIM
142100     IF WS-ACHOU
142200        MOVE "S" TO WS-ERRO-SW
142300        MOVE "Usuário já está adicionado como amigo, esperando a"
142400             TO WS-RES-TEXT
142500        STRING WS-RES-TEXT DELIMITED BY SIZE
142600               "ceitação do convite." DELIMITED BY SIZE
142700          INTO WS-RES-TEXT
142800        GO TO INC-AMIGO-FIM.
142900     PERFORM ROT-INSERE-REL THRU ROT-INSERE-REL-FIM
143000     MOVE "OK" TO WS-RES-TEXT.
143100 INC-AMIGO-FIM.
143200     EXIT.
143300*
143400*    PROMOVE O CONVITE PENDENTE A AMIZADE NOS DOIS SENTIDOS
143500*
143600 INC-AMIGO-ACEITA.
143700     MOVE TRN-ARG2(1:20)     TO WS-LOGIN-AUX
143800     MOVE WS-LOGIN-RESOLVIDO TO WS-LOGIN-AUX2
143900     MOVE "C"                TO WS-TIPO-AUX
144000     PERFORM ROT-TESTA-REL THRU ROT-TESTA-REL-FIM
144100     IF WS-ACHOU
144200        PERFORM ROT-REMOVE-REL-ELEM THRU ROT-REMOVE-REL-ELEM-FIM.
144300     MOVE WS-LOGIN-RESOLVIDO TO WS-LOGIN-AUX
144400     MOVE TRN-ARG2(1:20)     TO WS-LOGIN-AUX2
144500     MOVE "A"                TO WS-TIPO-AUX
144600     PERFORM ROT-INSERE-REL THRU ROT-INSERE-REL-FIM
144700     MOVE TRN-ARG2(1:20)     TO WS-LOGIN-AUX
144800     MOVE WS-LOGIN-RESOLVIDO TO WS-LOGIN-AUX2
144900     MOVE "A"                TO WS-TIPO-AUX
145000     PERFORM ROT-INSERE-REL THRU ROT-INSERE-REL-FIM.
145100 INC-AMIGO-ACEITA-FIM.
145200     EXIT.
145300*
145400*    getAmigos - LISTA NA ORDEM EM QUE AS AMIZADES SE
145500*    CONSOLIDARAM (ORDEM DE INSERCAO EM RELMAST)
145600*
145700 LER-AMIGOS.
145800     PERFORM ROT-RESOLVE-SESSAO THRU ROT-RESOLVE-SESSAO-FIM
145900     IF WS-NAO-RESOLVEU
146000        MOVE "S" TO WS-ERRO-SW
146100        MOVE "Usuário não cadastrado." TO WS-RES-TEXT
146200        GO TO LER-AMIGOS-FIM.
146300     MOVE 0 TO WS-LISTA-CNT
146400     MOVE 0 TO IX-REL
146500     PERFORM LER-AMIGOS-CORPO THRU LER-AMIGOS-CORPO-FIM
146600         VARYING IX-REL FROM 1 BY 1 UNTIL IX-REL > WS-REL-CNT.
146700     PERFORM ROT-MONTA-LISTA THRU ROT-MONTA-LISTA-FIM.
146800 LER-AMIGOS-FIM.
146900     EXIT.
147000 LER-AMIGOS-CORPO.
147100     IF WS-REL-DONO(IX-REL) = WS-LOGIN-RESOLVIDO
147200        AND WS-REL-TIPO(IX-REL) = "A"
147300           ADD 1 TO WS-LISTA-CNT
147400           MOVE WS-REL-ALVO(IX-REL) TO
147500                WS-LISTA-ELEM(WS-LISTA-CNT).
147600 LER-AMIGOS-CORPO-FIM.
147700     EXIT.
147800*
147900*    adicionarIdolo (REGRAS B3.7 A B3.9)
148000*
148100 INC-IDOLO.
148200     PERFORM ROT-RESOLVE-SESSAO THRU ROT-RESOLVE-SESSAO-FIM
148300     IF WS-NAO-RESOLVEU
148400        MOVE "S" TO WS-ERRO-SW
148500        MOVE "Usuário não cadastrado." TO WS-RES-TEXT
148600        GO TO INC-IDOLO-FIM.
148700     MOVE TRN-ARG2(1:20) TO WS-LOGIN-AUX
148800     PERFORM ROT-LOCALIZA-USUARIO THRU ROT-LOCALIZA-USUARIO-FIM
148900     IF WS-NAO-ACHOU
149000        MOVE "S" TO WS-ERRO-SW
149100        MOVE "Usuário não cadastrado." TO WS-RES-TEXT
149200        GO TO INC-IDOLO-FIM.
149300     IF WS-LOGIN-RESOLVIDO = TRN-ARG2(1:20)
149400        MOVE "S" TO WS-ERRO-SW
149500        MOVE "Usuário não pode ser fã de si mesmo."
149600             TO WS-RES-TEXT
149700        GO TO INC-IDOLO-FIM.
149800     MOVE TRN-ARG2(1:20)     TO WS-LOGIN-AUX
149900     MOVE WS-LOGIN-RESOLVIDO TO WS-LOGIN-AUX2
150000     MOVE "I"                TO WS-TIPO-AUX
150100     PERFORM ROT-TESTA-REL THRU ROT-TESTA-REL-FIM
150200     IF WS-ACHOU
150300        PERFORM ROT-MSG-INIMIGO THRU ROT-MSG-INIMIGO-FIM
150400        GO TO INC-IDOLO-FIM.
150500     MOVE WS-LOGIN-RESOLVIDO TO WS-LOGIN-AUX
150600     MOVE TRN-ARG2(1:20)     TO WS-LOGIN-AUX2
150700     MOVE "F"                TO WS-TIPO-AUX
150800     PERFORM ROT-TESTA-REL THRU ROT-TESTA-REL-FIM
150900     IF WS-ACHOU
151000        MOVE "S" TO WS-ERRO-SW
151100        MOVE "Usuário já está adicionado como ídolo."
151200             TO WS-RES-TEXT
151300        GO TO INC-IDOLO-FIM.
151400     PERFORM ROT-INSERE-REL THRU ROT-INSERE-REL-FIM
151500     MOVE "OK" TO WS-RES-TEXT.
151600 INC-IDOLO-FIM.
151700     EXIT.
151800*
151900*    ehFa - EXIGE QUE O FA (ARG1) EXISTA; O IDOLO (ARG2)
152000*    INEXISTENTE SIMPLESMENTE NUNCA CASA NA TABELA
152100*
152200 LER-EH-FA.
152300     PERFORM ROT-RESOLVE-SESSAO THRU ROT-RESOLVE-SESSAO-FIM
152400     IF WS-NAO-RESOLVEU
152500        MOVE "S" TO WS-ERRO-SW
152600        MOVE "Usuário não cadastrado." TO WS-RES-TEXT
152700        GO TO LER-EH-FA-FIM.
152800     MOVE WS-LOGIN-RESOLVIDO TO WS-LOGIN-AUX
152900     MOVE TRN-ARG2(1:20)     TO WS-LOGIN-AUX2
153000     MOVE "F"                TO WS-TIPO-AUX
153100     PERFORM ROT-TESTA-REL THRU ROT-TESTA-REL-FIM
153200     IF WS-ACHOU
153300        MOVE "true" TO WS-RES-TEXT
153400     ELSE
153500        MOVE "false" TO WS-RES-TEXT.
153600 LER-EH-FA-FIM.
153700     EXIT.
153800*
153900*    getFas - PERCORRE O CADASTRO DE USUARIOS PROCURANDO
154000*    QUEM TEM UMA ARESTA "F" APONTANDO PARA O LOGIN RESOLVIDO
154100*
154200 LER-FAS.
154300     PERFORM ROT-RESOLVE-SESSAO THRU ROT-RESOLVE-SESSAO-FIM
154400     IF WS-NAO-RESOLVEU
154500        MOVE "S" TO WS-ERRO-SW
154600        MOVE "Usuário não cadastrado." TO WS-RES-TEXT
154700        GO TO LER-FAS-FIM.
154800     MOVE 0 TO WS-LISTA-CNT
154900     MOVE 0 TO IX-USR
155000     PERFORM LER-FAS-CORPO THRU LER-FAS-CORPO-FIM
155100         VARYING IX-USR FROM 1 BY 1 UNTIL IX-USR > WS-USR-CNT.
155200     PERFORM ROT-MONTA-LISTA THRU ROT-MONTA-LISTA-FIM.
155300 LER-FAS-FIM.
155400     EXIT.
155500 LER-FAS-CORPO.
155600     IF WS-USR-LOGIN(IX-USR) NOT = WS-LOGIN-RESOLVIDO
155700        MOVE WS-USR-LOGIN(IX-USR) TO WS-LOGIN-AUX
155800        MOVE WS-LOGIN-RESOLVIDO   TO WS-LOGIN-AUX2
155900        MOVE "F"                  TO WS-TIPO-AUX
156000        PERFORM ROT-TESTA-REL THRU ROT-TESTA-REL-FIM
156100        IF WS-ACHOU
156200           ADD 1 TO WS-LISTA-CNT
156300           MOVE WS-USR-LOGIN(IX-USR) TO
156400                WS-LISTA-ELEM(WS-LISTA-CNT).
156500 LER-FAS-CORPO-FIM.
156600     EXIT.
156700*
156800*    ehPaquera - MESMO TRATAMENTO DE SESSAO DE ehFa
156900*
157000 LER-EH-PAQUERA.
157100     PERFORM ROT-RESOLVE-SESSAO THRU ROT-RESOLVE-SESSAO-FIM
157200     IF WS-NAO-RESOLVEU
157300        MOVE "S" TO WS-ERRO-SW
157400        MOVE "Usuário não cadastrado." TO WS-RES-TEXT
157500        GO TO LER-EH-PAQUERA-FIM.
157600     MOVE WS-LOGIN-RESOLVIDO TO WS-LOGIN-AUX
157700     MOVE TRN-ARG2(1:20)     TO WS-LOGIN-AUX2
157800     MOVE "P"                TO WS-TIPO-AUX
157900     PERFORM ROT-TESTA-REL THRU ROT-TESTA-REL-FIM
158000     IF WS-ACHOU
158100        MOVE "true" TO WS-RES-TEXT
158200     ELSE
158300        MOVE "false" TO WS-RES-TEXT.
158400 LER-EH-PAQUERA-FIM.
158500     EXIT.
158600*
158700*    adicionarPaquera (REGRAS B3.10 A B3.12) - SE A PAQUERA
158800*    FOR MUTUA, O JACKUT AVISA OS DOIS LADOS POR RECADO
158900*
159000 INC-PAQUERA.
159100     PERFORM ROT-RESOLVE-SESSAO THRU ROT-RESOLVE-SESSAO-FIM
159200     IF WS-NAO-RESOLVEU
159300        MOVE "S" TO WS-ERRO-SW
159400        MOVE "Usuário não cadastrado." TO WS-RES-TEXT
159500        GO TO INC-PAQUERA-FIM.
159600     MOVE TRN-ARG2(1:20) TO WS-LOGIN-AUX
159700     PERFORM ROT-LOCALIZA-USUARIO THRU ROT-LOCALIZA-USUARIO-FIM
159800     IF WS-NAO-ACHOU
159900        MOVE "S" TO WS-ERRO-SW
160000        MOVE "Usuário não cadastrado." TO WS-RES-TEXT
160100        GO TO INC-PAQUERA-FIM.
160200     MOVE WS-LOGIN-RESOLVIDO TO WS-LOGIN-AUX
160300     MOVE TRN-ARG2(1:20)     TO WS-LOGIN-AUX2
160400     MOVE "P"                TO WS-TIPO-AUX
160500     PERFORM ROT-TESTA-REL THRU ROT-TESTA-REL-FIM
160600     IF WS-ACHOU
160700        MOVE "S" TO WS-ERRO-SW
160800        MOVE "Usuário já está adicionado como paquera."
160900             TO WS-RES-TEXT
161000        GO TO INC-PAQUERA-FIM.
161100     IF WS-LOGIN-RESOLVIDO = TRN-ARG2(1:20)
161200        MOVE "S" TO WS-ERRO-SW
161300        MOVE "Usuário não pode ser paquera de si mesmo."
161400             TO WS-RES-TEXT
161500        GO TO INC-PAQUERA-FIM.
161600     MOVE TRN-ARG2(1:20)     TO WS-LOGIN-AUX
161700     MOVE WS-LOGIN-RESOLVIDO TO WS-LOGIN-AUX2
161800     MOVE "I"                TO WS-TIPO-AUX
161900     PERFORM ROT-TESTA-REL THRU ROT-TESTA-REL-FIM
162000     IF WS-ACHOU
162100        PERFORM ROT-MSG-INIMIGO THRU ROT-MSG-INIMIGO-FIM
162200        GO TO INC-PAQUERA-FIM.
162300     MOVE WS-LOGIN-RESOLVIDO TO WS-LOGIN-AUX
162400     MOVE TRN-ARG2(1:20)     TO WS-LOGIN-AUX2
162500     MOVE "P"                TO WS-TIPO-AUX
162600     PERFORM ROT-INSERE-REL THRU ROT-INSERE-REL-FIM
162700     MOVE TRN-ARG2(1:20)     TO WS-LOGIN-AUX
162800     MOVE WS-LOGIN-RESOLVIDO TO WS-LOGIN-AUX2
162900     MOVE "P"                TO WS-TIPO-AUX
163000     PERFORM ROT-TESTA-REL THRU ROT-TESTA-REL-FIM
163100     IF WS-ACHOU
163200        PERFORM INC-PAQUERA-MUTUA THRU INC-PAQUERA-MUTUA-FIM.
163300     MOVE "OK" TO WS-RES-TEXT.
163400 INC-PAQUERA-FIM.
163500     EXIT.
163600*
163700*    AVISA OS DOIS LADOS DE UMA PAQUERA MUTUA - O RECADO DO
163800*    REQUISITANTE E ENFILEIRADO PRIMEIRO (REGRA B3.10)
163900*
164000 INC-PAQUERA-MUTUA.
164100     MOVE WS-LOGIN-RESOLVIDO TO WS-LOGIN-AUX
164200     PERFORM ROT-LOCALIZA-USUARIO THRU ROT-LOCALIZA-USUARIO-FIM
164300     MOVE WS-NOME-AUX TO WS-NOME-AUX2
164400     MOVE TRN-ARG2(1:20) TO WS-LOGIN-AUX
164500     PERFORM ROT-LOCALIZA-USUARIO THRU ROT-LOCALIZA-USUARIO-FIM
164600     MOVE WS-NOME-AUX TO WS-TRIM-AREA
164700     PERFORM ROT-TRIM-CAMPO THRU ROT-TRIM-CAMPO-FIM
164800     MOVE SPACES TO WS-MSG-TEXTO-AUX
164900     MOVE 1 TO WS-POS
165000     STRING WS-TRIM-AREA(1:WS-IX-FIM) DELIMITED BY SIZE
165100            " é seu paquera - Recado do Jackut." DELIMITED BY
165200            SIZE
165300       INTO WS-MSG-TEXTO-AUX WITH POINTER WS-POS
165400     MOVE WS-LOGIN-RESOLVIDO TO WS-LOGIN-AUX
165500     PERFORM ROT-ENFILEIRA-RECADO-SIS THRU
165600             ROT-ENFILEIRA-RECADO-SIS-FIM
165700     MOVE WS-NOME-AUX2 TO WS-TRIM-AREA
165800     PERFORM ROT-TRIM-CAMPO THRU ROT-TRIM-CAMPO-FIM
165900     MOVE SPACES TO WS-MSG-TEXTO-AUX
166000     MOVE 1 TO WS-POS
166100     STRING WS-TRIM-AREA(1:WS-IX-FIM) DELIMITED BY SIZE
166200            " é seu paquera - Recado do Jackut." DELIMITED BY
166300            SIZE
166400       INTO WS-MSG-TEXTO-AUX WITH POINTER WS-POS
166500     MOVE TRN-ARG2(1:20) TO WS-LOGIN-AUX
166600     PERFORM ROT-ENFILEIRA-RECADO-SIS THRU
166700             ROT-ENFILEIRA-RECADO-SIS-FIM.
166800 INC-PAQUERA-MUTUA-FIM.
166900     EXIT.
167000*
167100*    getPaqueras
167200*
167300 LER-PAQUERAS.
167400     PERFORM ROT-RESOLVE-SESSAO THRU ROT-RESOLVE-SESSAO-FIM
167500     IF WS-NAO-RESOLVEU
167600        MOVE "S" TO WS-ERRO-SW
167700        MOVE "Usuário não cadastrado." TO WS-RES-TEXT
167800        GO TO LER-PAQUERAS-FIM.
167900     MOVE 0 TO WS-LISTA-CNT
168000     MOVE 0 TO IX-REL
168100     PERFORM LER-PAQUERAS-CORPO THRU LER-PAQUERAS-CORPO-FIM
168200         VARYING IX-REL FROM 1 BY 1 UNTIL IX-REL > WS-REL-CNT.
168300     PERFORM ROT-MONTA-LISTA THRU ROT-MONTA-LISTA-FIM.
168400 LER-PAQUERAS-FIM.
168500     EXIT.
168600 LER-PAQUERAS-CORPO.
168700     IF WS-REL-DONO(IX-REL) = WS-LOGIN-RESOLVIDO
168800        AND WS-REL-TIPO(IX-REL) = "P"
168900           ADD 1 TO WS-LISTA-CNT
169000           MOVE WS-REL-ALVO(IX-REL) TO
169100                WS-LISTA-ELEM(WS-LISTA-CNT).
169200 LER-PAQUERAS-CORPO-FIM.
169300     EXIT.
169400*
169500*    adicionarInimigo (REGRAS B3.13 A B3.15)
169600*
169700 INC-INIMIGO.
169800     PERFORM ROT-RESOLVE-SESSAO THRU ROT-RESOLVE-SESSAO-FIM
169900     IF WS-NAO-RESOLVEU
170000        MOVE "S" TO WS-ERRO-SW
170100        MOVE "Usuário não cadastrado." TO WS-RES-TEXT
170200        GO TO INC-INIMIGO-FIM.
170300     MOVE TRN-ARG2(1:20) TO WS-LOGIN-AUX
170400     PERFORM ROT-LOCALIZA-USUARIO THRU ROT-LOCALIZA-USUARIO-FIM
170500     IF WS-NAO-ACHOU
170600        MOVE "S" TO WS-ERRO-SW
170700        MOVE "Usuário não cadastrado." TO WS-RES-TEXT
170800        GO TO INC-INIMIGO-FIM.
170900     IF WS-LOGIN-RESOLVIDO = TRN-ARG2(1:20)
171000        MOVE "S" TO WS-ERRO-SW
171100        MOVE "Usuário não pode ser inimigo de si mesmo."
171200             TO WS-RES-TEXT
171300        GO TO INC-INIMIGO-FIM.
171400     MOVE WS-LOGIN-RESOLVIDO TO WS-LOGIN-AUX
171500     MOVE TRN-ARG2(1:20)     TO WS-LOGIN-AUX2
171600     MOVE "I"                TO WS-TIPO-AUX
171700     PERFORM ROT-TESTA-REL THRU ROT-TESTA-REL-FIM
171800     IF WS-ACHOU
171900        MOVE "S" TO WS-ERRO-SW
172000        MOVE "Usuário já está adicionado como inimigo."
172100             TO WS-RES-TEXT
172200        GO TO INC-INIMIGO-FIM.
172300     PERFORM ROT-INSERE-REL THRU ROT-INSERE-REL-FIM
172400     MOVE "OK" TO WS-RES-TEXT.
172500 INC-INIMIGO-FIM.
172600     EXIT.
172700*
172800********************************************************
172900* UNIDADE U4 - RECADOS E MENSAGENS DE COMUNIDADE          *        RQ-0019
173000********************************************************
173100*
173200*    enviarRecado (REGRAS B4.1 E B4.2)
173300*
173400 INC-RECADO.
173500     PERFORM ROT-RESOLVE-SESSAO THRU ROT-RESOLVE-SESSAO-FIM
173600     IF WS-NAO-RESOLVEU
173700        MOVE "S" TO WS-ERRO-SW
173800        MOVE "Usuário não cadastrado." TO WS-RES-TEXT
173900        GO TO INC-RECADO-FIM.
174000     MOVE TRN-ARG2(1:20) TO WS-LOGIN-AUX
174100     PERFORM ROT-LOCALIZA-USUARIO THRU ROT-LOCALIZA-USUARIO-FIM
174200     IF WS-NAO-ACHOU
174300        MOVE "S" TO WS-ERRO-SW
174400        MOVE "Usuário não cadastrado." TO WS-RES-TEXT
174500        GO TO INC-RECADO-FIM.
174600     IF WS-LOGIN-RESOLVIDO = TRN-ARG2(1:20)
174700        MOVE "S" TO WS-ERRO-SW
174800        MOVE "Usuário não pode enviar recado para si mesmo."
174900             TO WS-RES-TEXT
175000        GO TO INC-RECADO-FIM.
175100     MOVE TRN-ARG2(1:20)     TO WS-LOGIN-AUX
175200     MOVE WS-LOGIN-RESOLVIDO TO WS-LOGIN-AUX2
175300     MOVE "I"                TO WS-TIPO-AUX
175400     PERFORM ROT-TESTA-REL THRU ROT-TESTA-REL-FIM
175500     IF WS-ACHOU
175600        PERFORM ROT-MSG-INIMIGO THRU ROT-MSG-INIMIGO-FIM
175700        GO TO INC-RECADO-FIM.
175800     ADD 1 TO WS-MSG-CNT
175900     MOVE "R"                TO WS-MSG-TIPO-T(WS-MSG-CNT)
176000     MOVE TRN-ARG2(1:20)     TO WS-MSG-DEST-T(WS-MSG-CNT)
176100     MOVE WS-LOGIN-RESOLVIDO TO WS-MSG-REMET-T(WS-MSG-CNT)
176200     MOVE SPACES             TO WS-MSG-DESTCOM-T(WS-MSG-CNT)
176300     MOVE TRN-ARG3(1:120)    TO WS-MSG-TEXTO-T(WS-MSG-CNT)
176400     MOVE WS-PROX-MSG-SEQ    TO WS-MSG-SEQ-T(WS-MSG-CNT)
176500     ADD 1 TO WS-PROX-MSG-SEQ
176600     MOVE "OK" TO WS-RES-TEXT.
176700 INC-RECADO-FIM.
176800     EXIT.
176900*
177000*    lerRecado (REGRA B4.3) - CONSOME O RECADO MAIS ANTIGO
177100*    DA CAIXA DO USUARIO RESOLVIDO
177200*
177300 LER-RECADO.
177400     PERFORM ROT-RESOLVE-SESSAO THRU ROT-RESOLVE-SESSAO-FIM
177500     IF WS-NAO-RESOLVEU
177600        MOVE "S" TO WS-ERRO-SW
177700        MOVE "Usuário não cadastrado." TO WS-RES-TEXT
177800        GO TO LER-RECADO-FIM.
177900     MOVE "N" TO WS-ACHOU-SW
178000     MOVE 0   TO IX-MSG
178100     PERFORM LER-RECADO-BUSCA THRU LER-RECADO-BUSCA-FIM
178200         VARYING IX-MSG FROM 1 BY 1
178300         UNTIL IX-MSG > WS-MSG-CNT OR WS-ACHOU.
178400     IF WS-NAO-ACHOU
178500        MOVE "S" TO WS-ERRO-SW
178600        MOVE "Não há recados." TO WS-RES-TEXT
178700        GO TO LER-RECADO-FIM.
178800     SUBTRACT 1 FROM IX-MSG
178900     MOVE WS-MSG-TEXTO-T(IX-MSG) TO WS-RES-TEXT
179000     PERFORM ROT-REMOVE-MSG-ELEM THRU ROT-REMOVE-MSG-ELEM-FIM.
179100 LER-RECADO-FIM.
179200     EXIT.
179300 LER-RECADO-BUSCA.
179400     IF WS-MSG-DEST-T(IX-MSG) = WS-LOGIN-RESOLVIDO
179500        AND WS-MSG-TIPO-T(IX-MSG) = "R"
179600           MOVE "S" TO WS-ACHOU-SW.
179700 LER-RECADO-BUSCA-FIM.
179800     EXIT.
179900*
180000*    enviarMensagem (REGRA B4.4) - UMA COPIA DA MENSAGEM E
180100*    ENFILEIRADA PARA CADA MEMBRO DA COMUNIDADE
180200*
180300 INC-MENSAGEM.
180400     PERFORM ROT-RESOLVE-SESSAO THRU ROT-RESOLVE-SESSAO-FIM
180500     IF WS-NAO-RESOLVEU
180600        MOVE "S" TO WS-ERRO-SW
180700        MOVE "Usuário não cadastrado." TO WS-RES-TEXT
180800        GO TO INC-MENSAGEM-FIM.
180900     MOVE TRN-ARG2       TO WS-COMUN-AUX
181000     PERFORM ROT-LOCALIZA-COMUNIDADE THRU
181100             ROT-LOCALIZA-COMUNIDADE-FIM
181200     IF WS-NAO-ACHOU
181300        MOVE "S" TO WS-ERRO-SW
181400        MOVE "Comunidade não existe." TO WS-RES-TEXT
181500        GO TO INC-MENSAGEM-FIM.
181600     MOVE 0 TO IX-MEM
181700     PERFORM INC-MENSAGEM-CORPO THRU INC-MENSAGEM-CORPO-FIM
181800         VARYING IX-MEM FROM 1 BY 1 UNTIL IX-MEM > WS-MEM-CNT.
181900     MOVE "OK" TO WS-RES-TEXT.
182000 INC-MENSAGEM-FIM.
182100     EXIT.
182200 INC-MENSAGEM-CORPO.
182300     IF WS-MEM-COMUN-T(IX-MEM) = TRN-ARG2(1:20)
182400        ADD 1 TO WS-MSG-CNT
182500        MOVE "M"                 TO WS-MSG-TIPO-T(WS-MSG-CNT)
182600        MOVE WS-MEM-LOGIN-T(IX-MEM) TO WS-MSG-DEST-T(WS-MSG-CNT)
182700        MOVE WS-LOGIN-RESOLVIDO  TO WS-MSG-REMET-T(WS-MSG-CNT)
182800        MOVE TRN-ARG2(1:20)      TO WS-MSG-DESTCOM-T(WS-MSG-CNT)
182900        MOVE TRN-ARG3(1:120)     TO WS-MSG-TEXTO-T(WS-MSG-CNT)
183000        MOVE WS-PROX-MSG-SEQ     TO WS-MSG-SEQ-T(WS-MSG-CNT)
183100        ADD 1 TO WS-PROX-MSG-SEQ.
183200 INC-MENSAGEM-CORPO-FIM.
183300     EXIT.
183400*
183500*    lerMensagem (REGRA B4.5)
183600*
183700 LER-MENSAGEM.
183800     PERFORM ROT-RESOLVE-SESSAO THRU ROT-RESOLVE-SESSAO-FIM
183900     IF WS-NAO-RESOLVEU
184000        MOVE "S" TO WS-ERRO-SW
184100        MOVE "Usuário não cadastrado." TO WS-RES-TEXT
184200        GO TO LER-MENSAGEM-FIM.
184300     MOVE "N" TO WS-ACHOU-SW
184400     MOVE 0   TO IX-MSG
184500     PERFORM LER-MENSAGEM-BUSCA THRU LER-MENSAGEM-BUSCA-FIM
184600         VARYING IX-MSG FROM 1 BY 1
184700         UNTIL IX-MSG > WS-MSG-CNT OR WS-ACHOU.
184800     IF WS-NAO-ACHOU
184900        MOVE "S" TO WS-ERRO-SW
185000        MOVE "Não há mensagens." TO WS-RES-TEXT
185100        GO TO LER-MENSAGEM-FIM.
185200     SUBTRACT 1 FROM IX-MSG
185300     MOVE WS-MSG-TEXTO-T(IX-MSG) TO WS-RES-TEXT
185400     PERFORM ROT-REMOVE-MSG-ELEM THRU ROT-REMOVE-MSG-ELEM-FIM.
185500 LER-MENSAGEM-FIM.
185600     EXIT.
185700 LER-MENSAGEM-BUSCA.
185800     IF WS-MSG-DEST-T(IX-MSG) = WS-LOGIN-RESOLVIDO
185900        AND WS-MSG-TIPO-T(IX-MSG) = "M"
186000           MOVE "S" TO WS-ACHOU-SW.
186100 LER-MENSAGEM-BUSCA-FIM.
186200     EXIT.
186300*
186400********************************************************
186500* UNIDADE U5 - COMUNIDADES                                *        RQ-0024
186600********************************************************
186700*
186800*    criarComunidade (REGRA B5.1) - O DONO ENTRA COMO O
186900*    PRIMEIRO MEMBRO AUTOMATICAMENTE
187000*
187100 INC-COMUNIDADE.
187200     MOVE TRN-ARG2 TO WS-COMUN-AUX
187300     PERFORM ROT-LOCALIZA-COMUNIDADE THRU
187400             ROT-LOCALIZA-COMUNIDADE-FIM
187500     IF WS-ACHOU
187600        MOVE "S" TO WS-ERRO-SW
187700        MOVE "Comunidade com esse nome já existe." TO
187800             WS-RES-TEXT
187900        GO TO INC-COMUNIDADE-FIM.
188000     PERFORM ROT-RESOLVE-SESSAO THRU ROT-RESOLVE-SESSAO-FIM
188100     IF WS-NAO-RESOLVEU
188200        MOVE "S" TO WS-ERRO-SW
188300        MOVE "Usuário não cadastrado." TO WS-RES-TEXT
188400        GO TO INC-COMUNIDADE-FIM.
188500     ADD 1 TO WS-COM-CNT
188600     MOVE TRN-ARG2(1:20)     TO WS-COM-NOME-T(WS-COM-CNT)
188700     MOVE WS-LOGIN-RESOLVIDO TO WS-COM-DONO-T(WS-COM-CNT)
188800     MOVE TRN-ARG3           TO WS-COM-DESCR-T(WS-COM-CNT)
188900     ADD 1 TO WS-MEM-CNT
189000     MOVE TRN-ARG2(1:20)     TO WS-MEM-COMUN-T(WS-MEM-CNT)
189100     MOVE WS-LOGIN-RESOLVIDO TO WS-MEM-LOGIN-T(WS-MEM-CNT)
189200     MOVE "OK" TO WS-RES-TEXT.
189300 INC-COMUNIDADE-FIM.
189400     EXIT.
189500*
189600*    adicionarComunidade (REGRAS B5.2 E B5.3)
189700*
189800 INC-MEMBRO-COMUNIDADE.
189900     MOVE TRN-ARG2 TO WS-COMUN-AUX
190000     PERFORM ROT-LOCALIZA-COMUNIDADE THRU
190100             ROT-LOCALIZA-COMUNIDADE-FIM
190200     IF WS-NAO-ACHOU
190300        MOVE "S" TO WS-ERRO-SW
190400        MOVE "Comunidade não existe." TO WS-RES-TEXT
190500        GO TO INC-MEMBRO-COMUNIDADE-FIM.
190600     PERFORM ROT-RESOLVE-SESSAO THRU ROT-RESOLVE-SESSAO-FIM
190700     IF WS-NAO-RESOLVEU
190800        MOVE "S" TO WS-ERRO-SW
190900        MOVE "Usuário não cadastrado." TO WS-RES-TEXT
191000        GO TO INC-MEMBRO-COMUNIDADE-FIM.
191100     MOVE "N" TO WS-ACHOU-SW
191200     MOVE 0   TO IX-MEM
191300     PERFORM INC-MEMBRO-COMUNIDADE-BUSCA THRU
191400             INC-MEMBRO-COMUNIDADE-BUSCA-FIM
191500         VARYING IX-MEM FROM 1 BY 1
191600         UNTIL IX-MEM > WS-MEM-CNT OR WS-ACHOU.
191700     IF WS-ACHOU
191800        MOVE "S" TO WS-ERRO-SW
191900        MOVE "Usuario já faz parte dessa comunidade." TO
192000             WS-RES-TEXT
192100        GO TO INC-MEMBRO-COMUNIDADE-FIM.
192200     ADD 1 TO WS-MEM-CNT
192300     MOVE TRN-ARG2(1:20)     TO WS-MEM-COMUN-T(WS-MEM-CNT)
192400     MOVE WS-LOGIN-RESOLVIDO TO WS-MEM-LOGIN-T(WS-MEM-CNT)
192500     MOVE "OK" TO WS-RES-TEXT.
192600 INC-MEMBRO-COMUNIDADE-FIM.
192700     EXIT.
192800 INC-MEMBRO-COMUNIDADE-BUSCA.
192900     IF WS-MEM-COMUN-T(IX-MEM) = TRN-ARG2(1:20)
193000        AND WS-MEM-LOGIN-T(IX-MEM) = WS-LOGIN-RESOLVIDO
193100           MOVE "S" TO WS-ACHOU-SW.
193200 INC-MEMBRO-COMUNIDADE-BUSCA-FIM.
193300     EXIT.
193400*
193500*    getDescricaoComunidade
193600*
193700 LER-DESCR-COMUNIDADE.
193800     MOVE TRN-ARG1 TO WS-COMUN-AUX
193900     PERFORM ROT-LOCALIZA-COMUNIDADE THRU
194000             ROT-LOCALIZA-COMUNIDADE-FIM
194100     IF WS-NAO-ACHOU
194200        MOVE "S" TO WS-ERRO-SW
194300        MOVE "Comunidade não existe." TO WS-RES-TEXT
194400        GO TO LER-DESCR-COMUNIDADE-FIM.
194500     MOVE WS-DESCR-AUX TO WS-RES-TEXT.
194600 LER-DESCR-COMUNIDADE-FIM.
194700     EXIT.
194800*
194900*    getDonoComunidade
195000*
195100 LER-DONO-COMUNIDADE.
195200     MOVE TRN-ARG1 TO WS-COMUN-AUX
195300     PERFORM ROT-LOCALIZA-COMUNIDADE THRU
195400             ROT-LOCALIZA-COMUNIDADE-FIM
195500     IF WS-NAO-ACHOU
195600        MOVE "S" TO WS-ERRO-SW
195700        MOVE "Comunidade não existe." TO WS-RES-TEXT
195800        GO TO LER-DONO-COMUNIDADE-FIM.
195900     MOVE WS-DONO-AUX TO WS-RES-TEXT.
196000 LER-DONO-COMUNIDADE-FIM.
196100     EXIT.
196200*
196300*    getMembrosComunidade - LISTA NA ORDEM EM QUE OS MEMBROS
196400*    ENTRARAM NA COMUNIDADE (O DONO SEMPRE E O PRIMEIRO)
196500*
196600 LER-MEMBROS-COMUNIDADE.
196700     MOVE TRN-ARG1 TO WS-COMUN-AUX
196800     PERFORM ROT-LOCALIZA-COMUNIDADE THRU
196900             ROT-LOCALIZA-COMUNIDADE-FIM
197000     IF WS-NAO-ACHOU
197100        MOVE "S" TO WS-ERRO-SW
197200        MOVE "Comunidade não existe." TO WS-RES-TEXT
197300        GO TO LER-MEMBROS-COMUNIDADE-FIM.
197400     MOVE 0 TO WS-LISTA-CNT
197500     MOVE 0 TO IX-MEM
197600     PERFORM LER-MEMBROS-COMUNIDADE-CORPO THRU
197700             LER-MEMBROS-COMUNIDADE-CORPO-FIM
197800         VARYING IX-MEM FROM 1 BY 1 UNTIL IX-MEM > WS-MEM-CNT.
197900     PERFORM ROT-MONTA-LISTA THRU ROT-MONTA-LISTA-FIM.
198000 LER-MEMBROS-COMUNIDADE-FIM.
198100     EXIT.
198200 LER-MEMBROS-COMUNIDADE-CORPO.
198300     IF WS-MEM-COMUN-T(IX-MEM) = TRN-ARG1(1:20)
198400        ADD 1 TO WS-LISTA-CNT
198500        MOVE WS-MEM-LOGIN-T(IX-MEM) TO
198600             WS-LISTA-ELEM(WS-LISTA-CNT).
198700 LER-MEMBROS-COMUNIDADE-CORPO-FIM.
198800     EXIT.
198900*
199000*    getComunidades (REGRA B5.4) - COMUNIDADES DE QUE O
199100*    USUARIO RESOLVIDO E MEMBRO, NA ORDEM EM QUE ENTROU
199200*
199300 LER-COMUNIDADES-USR.
199400     PERFORM ROT-RESOLVE-SESSAO THRU ROT-RESOLVE-SESSAO-FIM
199500     IF WS-NAO-RESOLVEU
199600        MOVE "S" TO WS-ERRO-SW
199700        MOVE "Usuário não cadastrado." TO WS-RES-TEXT
199800        GO TO LER-COMUNIDADES-USR-FIM.
199900     MOVE 0 TO WS-LISTA-CNT
200000     MOVE 0 TO IX-MEM
200100     PERFORM LER-COMUNIDADES-USR-CORPO THRU
200200             LER-COMUNIDADES-USR-CORPO-FIM
200300         VARYING IX-MEM FROM 1 BY 1 UNTIL IX-MEM > WS-MEM-CNT.
200400     PERFORM ROT-MONTA-LISTA THRU ROT-MONTA-LISTA-FIM.
200500 LER-COMUNIDADES-USR-FIM.
200600     EXIT.
200700 LER-COMUNIDADES-USR-CORPO.
200800     IF WS-MEM-LOGIN-T(IX-MEM) = WS-LOGIN-RESOLVIDO
200900        ADD 1 TO WS-LISTA-CNT
201000        MOVE WS-MEM-COMUN-T(IX-MEM) TO
201100             WS-LISTA-ELEM(WS-LISTA-CNT).
201200 LER-COMUNIDADES-USR-CORPO-FIM.
201300     EXIT.
201400*
201500********************************************************
201600* UNIDADE U6 - CONTROLE DE JOB                             *       RQ-0052
201700********************************************************
201800*
201900*    zerarSistema - REINICIA TODAS AS TABELAS EM MEMORIA E
202000*    OS CONTADORES DE CHAVE (USADO PELOS TESTES DE CARGA)
202100*
202200 ROT-ZERAR-SISTEMA.
202300     MOVE 0 TO WS-USR-CNT
202400     MOVE 0 TO WS-ATT-CNT
202500     MOVE 0 TO WS-REL-CNT
202600     MOVE 0 TO WS-SES-CNT
202700     MOVE 0 TO WS-MSG-CNT
202800     MOVE 0 TO WS-COM-CNT
202900     MOVE 0 TO WS-MEM-CNT
203000     MOVE 1 TO WS-PROX-SES-ID
203100     MOVE 1 TO WS-PROX-MSG-SEQ
203200     MOVE "OK" TO WS-RES-TEXT.
203300 ROT-ZERAR-SISTEMA-FIM.
203400     EXIT.
203500*
203600*    encerrarSistema - GRAVA O ESTADO ATUAL NOS ARQUIVOS
203700*    MESTRES ANTES DO FIM NATURAL DO JOB (GRAVACAO REDUNDANTE
203800*    E INOFENSIVA, A ROTINA SERA CHAMADA DE NOVO NO ROT-FIM)
203900*
204000 ROT-ENCERRAR-SISTEMA.
204100     PERFORM ROT-GRAVA-ESTADO THRU ROT-GRAVA-ESTADO-FIM
204200     MOVE "OK" TO WS-RES-TEXT.
204300 ROT-ENCERRAR-SISTEMA-FIM.
204400     EXIT.
204500*
204600********************************************************
204700* ROTINAS DE ORDENACAO E GRAVACAO DO ESTADO PERSISTIDO    *        RQ-0103
204800********************************************************
204900*
205000 ROT-GRAVA-ESTADO.
205100     PERFORM ROT-ORDENA-USR     THRU ROT-ORDENA-USR-FIM.
205200     PERFORM ROT-GRAVA-USERMAST THRU ROT-GRAVA-USERMAST-FIM.
205300     PERFORM ROT-ORDENA-ATT     THRU ROT-ORDENA-ATT-FIM.
205400     PERFORM ROT-GRAVA-ATTRMAST THRU ROT-GRAVA-ATTRMAST-FIM.
205500     PERFORM ROT-ORDENA-REL     THRU ROT-ORDENA-REL-FIM.
205600     PERFORM ROT-GRAVA-RELMAST  THRU ROT-GRAVA-RELMAST-FIM.
205700     PERFORM ROT-ORDENA-COM     THRU ROT-ORDENA-COM-FIM.
205800     PERFORM ROT-GRAVA-COMMAST  THRU ROT-GRAVA-COMMAST-FIM.
205900     PERFORM ROT-ORDENA-MEM     THRU ROT-ORDENA-MEM-FIM.
206000     PERFORM ROT-GRAVA-MEMBMAST THRU ROT-GRAVA-MEMBMAST-FIM.
206100     PERFORM ROT-GRAVA-MSGQUEUE THRU ROT-GRAVA-MSGQUEUE-FIM.
206200     PERFORM ROT-GRAVA-SESSCTL  THRU ROT-GRAVA-SESSCTL-FIM.
206300 ROT-GRAVA-ESTADO-FIM.
206400     EXIT.
206500*
206600*    ORDENACAO POR BOLHA DO MESTRE DE USUARIOS, PELO LOGIN
206700*    (NAO HA SORT VERB - MESMO ESQUEMA MANUAL DO SMP004)
206800*
206900 ROT-ORDENA-USR.
207000     IF WS-USR-CNT < 2
207100        GO TO ROT-ORDENA-USR-FIM.
207200     MOVE 1 TO WS-TROCOU-SW.
207300 ROT-ORDENA-USR-PASSO.
207400     IF WS-TROCOU-SW = 0
207500        GO TO ROT-ORDENA-USR-FIM.
207600     MOVE 0 TO WS-TROCOU-SW
207700     MOVE 1 TO IX-AUX
207800     PERFORM ROT-ORDENA-USR-CORPO THRU ROT-ORDENA-USR-CORPO-FIM
207900         VARYING IX-AUX FROM 1 BY 1 UNTIL IX-AUX >= WS-USR-CNT
208000     GO TO ROT-ORDENA-USR-PASSO.
208100 ROT-ORDENA-USR-FIM.
208200     EXIT.
208300 ROT-ORDENA-USR-CORPO.
208400     ADD 1 TO IX-AUX GIVING IX-AUX2
208500     IF WS-USR-LOGIN(IX-AUX) > WS-USR-LOGIN(IX-AUX2)
208600        PERFORM ROT-TROCA-USR THRU ROT-TROCA-USR-FIM
208700        MOVE 1 TO WS-TROCOU-SW.
208800 ROT-ORDENA-USR-CORPO-FIM.
208900     EXIT.
209000 ROT-TROCA-USR.
209100     MOVE WS-USR-LOGIN(IX-AUX)  TO WS-LOGIN-AUX
209200     MOVE WS-USR-SENHA(IX-AUX)  TO WS-SENHA-AUX
209300     MOVE WS-USR-NOME(IX-AUX)   TO WS-NOME-AUX
209400     MOVE WS-USR-LOGIN(IX-AUX2) TO WS-USR-LOGIN(IX-AUX)
209500     MOVE WS-USR-SENHA(IX-AUX2) TO WS-USR-SENHA(IX-AUX)
209600     MOVE WS-USR-NOME(IX-AUX2)  TO WS-USR-NOME(IX-AUX)
209700     MOVE WS-LOGIN-AUX          TO WS-USR-LOGIN(IX-AUX2)
209800     MOVE WS-SENHA-AUX          TO WS-USR-SENHA(IX-AUX2)
209900     MOVE WS-NOME-AUX           TO WS-USR-NOME(IX-AUX2).
210000 ROT-TROCA-USR-FIM.
210100     EXIT.
210200*
210300 ROT-GRAVA-USERMAST.
210400     OPEN OUTPUT USERMAST
210500     MOVE 0 TO IX-USR
210600     PERFORM ROT-GRAVA-USERMAST-CORPO THRU
210700             ROT-GRAVA-USERMAST-CORPO-FIM
210800         VARYING IX-USR FROM 1 BY 1 UNTIL IX-USR > WS-USR-CNT
210900     CLOSE USERMAST.
211000 ROT-GRAVA-USERMAST-FIM.
211100     EXIT.
211200 ROT-GRAVA-USERMAST-CORPO.
211300     MOVE WS-USR-LOGIN(IX-USR) TO USR-LOGIN
211400     MOVE WS-USR-SENHA(IX-USR) TO USR-SENHA
211500     MOVE WS-USR-NOME(IX-USR)  TO USR-NOME
211600     WRITE REG-USERMAST.
211700 ROT-GRAVA-USERMAST-CORPO-FIM.
211800     EXIT.
211900*
212000*    MESTRE DE ATRIBUTOS - NAO PRECISA DE ORDENACAO PROPRIA,
212100*    FICA NA ORDEM DE CADASTRO (ULTIMO VALOR GRAVADO VALE)
212200*
212300 ROT-ORDENA-ATT.
212400     CONTINUE.
212500 ROT-ORDENA-ATT-FIM.
212600     EXIT.
212700*
212800 ROT-GRAVA-ATTRMAST.
212900     OPEN OUTPUT ATTRMAST
213000     MOVE 0 TO IX-ATT
213100     PERFORM ROT-GRAVA-ATTRMAST-CORPO THRU
213200             ROT-GRAVA-ATTRMAST-CORPO-FIM
213300         VARYING IX-ATT FROM 1 BY 1 UNTIL IX-ATT > WS-ATT-CNT
213400     CLOSE ATTRMAST.
213500 ROT-GRAVA-ATTRMAST-FIM.
213600     EXIT.
213700 ROT-GRAVA-ATTRMAST-CORPO.
213800     MOVE WS-ATT-LOGIN(IX-ATT) TO ATT-LOGIN
213900     MOVE WS-ATT-NOME(IX-ATT)  TO ATT-NOME
214000     MOVE WS-ATT-VALOR(IX-ATT) TO ATT-VALOR
214100     WRITE REG-ATTRMAST.
214200 ROT-GRAVA-ATTRMAST-CORPO-FIM.
214300     EXIT.
214400*
214500*    ORDENACAO POR BOLHA DO MESTRE DE RELACIONAMENTOS, POR
214600*    DONO+TIPO (COMPARACAO ESTRITA ">" PRESERVA A ORDEM DE
214700*    CHEGADA DENTRO DE CADA GRUPO DONO/TIPO - REQ-0059)
214800*
214900 ROT-ORDENA-REL.
215000     IF WS-REL-CNT < 2
215100        GO TO ROT-ORDENA-REL-FIM.
215200     MOVE 1 TO WS-TROCOU-SW.
215300 ROT-ORDENA-REL-PASSO.
215400     IF WS-TROCOU-SW = 0
215500        GO TO ROT-ORDENA-REL-FIM.
215600     MOVE 0 TO WS-TROCOU-SW
215700     MOVE 1 TO IX-AUX
215800     PERFORM ROT-ORDENA-REL-CORPO THRU ROT-ORDENA-REL-CORPO-FIM
215900         VARYING IX-AUX FROM 1 BY 1 UNTIL IX-AUX >= WS-REL-CNT
216000     GO TO ROT-ORDENA-REL-PASSO.
216100 ROT-ORDENA-REL-FIM.
216200     EXIT.
216300 ROT-ORDENA-REL-CORPO.
216400     ADD 1 TO IX-AUX GIVING IX-AUX2
216500     IF WS-REL-DONO(IX-AUX) > WS-REL-DONO(IX-AUX2)
216600        PERFORM ROT-TROCA-REL THRU ROT-TROCA-REL-FIM
216700        MOVE 1 TO WS-TROCOU-SW
216800     ELSE
216900        IF WS-REL-DONO(IX-AUX) = WS-REL-DONO(IX-AUX2)
217000           AND WS-REL-TIPO(IX-AUX) > WS-REL-TIPO(IX-AUX2)
217100              PERFORM ROT-TROCA-REL THRU ROT-TROCA-REL-FIM
217200              MOVE 1 TO WS-TROCOU-SW.
217300 ROT-ORDENA-REL-CORPO-FIM.
217400     EXIT.
217500 ROT-TROCA-REL.
217600     MOVE WS-REL-DONO(IX-AUX)  TO WS-LOGIN-AUX
217700     MOVE WS-REL-TIPO(IX-AUX)  TO WS-TIPO-AUX
217800     MOVE WS-REL-ALVO(IX-AUX)  TO WS-LOGIN-AUX2
217900     MOVE WS-REL-DONO(IX-AUX2) TO WS-REL-DONO(IX-AUX)
218000     MOVE WS-REL-TIPO(IX-AUX2) TO WS-REL-TIPO(IX-AUX)
218100     MOVE WS-REL-ALVO(IX-AUX2) TO WS-REL-ALVO(IX-AUX)
218200     MOVE WS-LOGIN-AUX         TO WS-REL-DONO(IX-AUX2)
218300     MOVE WS-TIPO-AUX          TO WS-REL-TIPO(IX-AUX2)
218400     MOVE WS-LOGIN-AUX2        TO WS-REL-ALVO(IX-AUX2).
218500 ROT-TROCA-REL-FIM.
218600     EXIT.
218700*
218800 ROT-GRAVA-RELMAST.
218900     OPEN OUTPUT RELMAST
219000     MOVE 0 TO IX-REL
219100     PERFORM ROT-GRAVA-RELMAST-CORPO THRU
219200             ROT-GRAVA-RELMAST-CORPO-FIM
219300         VARYING IX-REL FROM 1 BY 1 UNTIL IX-REL > WS-REL-CNT
219400     CLOSE RELMAST.
219500 ROT-GRAVA-RELMAST-FIM.
219600     EXIT.
219700 ROT-GRAVA-RELMAST-CORPO.
219800     MOVE WS-REL-DONO(IX-REL) TO REL-OWNER
219900     MOVE WS-REL-TIPO(IX-REL) TO REL-TYPE
220000     MOVE WS-REL-ALVO(IX-REL) TO REL-TARGET
220100     WRITE REG-RELMAST.
220200 ROT-GRAVA-RELMAST-CORPO-FIM.
220300     EXIT.
220400*
220500*    ORDENACAO POR BOLHA DO MESTRE DE COMUNIDADES, PELO NOME
220600*
220700 ROT-ORDENA-COM.
220800     IF WS-COM-CNT < 2
220900        GO TO ROT-ORDENA-COM-FIM.
221000     MOVE 1 TO WS-TROCOU-SW.
221100 ROT-ORDENA-COM-PASSO.
221200     IF WS-TROCOU-SW = 0
221300        GO TO ROT-ORDENA-COM-FIM.
221400     MOVE 0 TO WS-TROCOU-SW
221500     MOVE 1 TO IX-AUX
221600     PERFORM ROT-ORDENA-COM-CORPO THRU ROT-ORDENA-COM-CORPO-FIM
221700         VARYING IX-AUX FROM 1 BY 1 UNTIL IX-AUX >= WS-COM-CNT
221800     GO TO ROT-ORDENA-COM-PASSO.
221900 ROT-ORDENA-COM-FIM.
222000     EXIT.
222100 ROT-ORDENA-COM-CORPO.
222200     ADD 1 TO IX-AUX GIVING IX-AUX2
222300     IF WS-COM-NOME-T(IX-AUX) > WS-COM-NOME-T(IX-AUX2)
222400        PERFORM ROT-TROCA-COM THRU ROT-TROCA-COM-FIM
222500        MOVE 1 TO WS-TROCOU-SW.
222600 ROT-ORDENA-COM-CORPO-FIM.
222700     EXIT.
222800 ROT-TROCA-COM.
222900     MOVE WS-COM-NOME-T(IX-AUX)   TO WS-COMUN-AUX
223000     MOVE WS-COM-DONO-T(IX-AUX)   TO WS-DONO-AUX
223100     MOVE WS-COM-DESCR-T(IX-AUX)  TO WS-DESCR-AUX
223200     MOVE WS-COM-NOME-T(IX-AUX2)  TO WS-COM-NOME-T(IX-AUX)
223300     MOVE WS-COM-DONO-T(IX-AUX2)  TO WS-COM-DONO-T(IX-AUX)
223400     MOVE WS-COM-DESCR-T(IX-AUX2) TO WS-COM-DESCR-T(IX-AUX)
223500     MOVE WS-COMUN-AUX            TO WS-COM-NOME-T(IX-AUX2)
223600     MOVE WS-DONO-AUX             TO WS-COM-DONO-T(IX-AUX2)
223700     MOVE WS-DESCR-AUX            TO WS-COM-DESCR-T(IX-AUX2).
223800 ROT-TROCA-COM-FIM.
223900     EXIT.
224000*
224100 ROT-GRAVA-COMMAST.
224200     OPEN OUTPUT COMMAST
224300     MOVE 0 TO IX-COM
224400     PERFORM ROT-GRAVA-COMMAST-CORPO THRU
224500             ROT-GRAVA-COMMAST-CORPO-FIM
224600         VARYING IX-COM FROM 1 BY 1 UNTIL IX-COM > WS-COM-CNT
224700     CLOSE COMMAST.
224800 ROT-GRAVA-COMMAST-FIM.
224900     EXIT.
225000 ROT-GRAVA-COMMAST-CORPO.
225100     MOVE WS-COM-NOME-T(IX-COM)  TO COM-NOME
225200     MOVE WS-COM-DONO-T(IX-COM)  TO COM-DONO
225300     MOVE WS-COM-DESCR-T(IX-COM) TO COM-DESCR
225400     WRITE REG-COMMAST.
225500 ROT-GRAVA-COMMAST-CORPO-FIM.
225600     EXIT.
225700*
225800*    ORDENACAO POR BOLHA DO MESTRE DE MEMBROS, SO PELA
225900*    COMUNIDADE (COMPARACAO ESTRITA ">" PRESERVA A ORDEM DE
226000*    INGRESSO DENTRO DE CADA COMUNIDADE - O DONO FICA PRIMEIRO)
226100*
226200 ROT-ORDENA-MEM.
226300     IF WS-MEM-CNT < 2
226400        GO TO ROT-ORDENA-MEM-FIM.
226500     MOVE 1 TO WS-TROCOU-SW.
226600 ROT-ORDENA-MEM-PASSO.
226700     IF WS-TROCOU-SW = 0
226800        GO TO ROT-ORDENA-MEM-FIM.
226900     MOVE 0 TO WS-TROCOU-SW
227000     MOVE 1 TO IX-AUX
227100     PERFORM ROT-ORDENA-MEM-CORPO THRU ROT-ORDENA-MEM-CORPO-FIM
227200         VARYING IX-AUX FROM 1 BY 1 UNTIL IX-AUX >= WS-MEM-CNT
227300     GO TO ROT-ORDENA-MEM-PASSO.
227400 ROT-ORDENA-MEM-FIM.
227500     EXIT.
227600 ROT-ORDENA-MEM-CORPO.
227700     ADD 1 TO IX-AUX GIVING IX-AUX2
227800     IF WS-MEM-COMUN-T(IX-AUX) > WS-MEM-COMUN-T(IX-AUX2)
227900        PERFORM ROT-TROCA-MEM THRU ROT-TROCA-MEM-FIM
228000        MOVE 1 TO WS-TROCOU-SW.
228100 ROT-ORDENA-MEM-CORPO-FIM.
228200     EXIT.
228300 ROT-TROCA-MEM.
228400     MOVE WS-MEM-COMUN-T(IX-AUX)  TO WS-COMUN-AUX
228500     MOVE WS-MEM-LOGIN-T(IX-AUX)  TO WS-LOGIN-AUX
228600     MOVE WS-MEM-COMUN-T(IX-AUX2) TO WS-MEM-COMUN-T(IX-AUX)
228700     MOVE WS-MEM-LOGIN-T(IX-AUX2) TO WS-MEM-LOGIN-T(IX-AUX)
228800     MOVE WS-COMUN-AUX            TO WS-MEM-COMUN-T(IX-AUX2)
228900     MOVE WS-LOGIN-AUX            TO WS-MEM-LOGIN-T(IX-AUX2).
229000 ROT-TROCA-MEM-FIM.
229100     EXIT.
229200*
229300 ROT-GRAVA-MEMBMAST.
229400     OPEN OUTPUT MEMBMAST
229500     MOVE 0 TO IX-MEM
229600     PERFORM ROT-GRAVA-MEMBMAST-CORPO THRU
229700             ROT-GRAVA-MEMBMAST-CORPO-FIM
229800         VARYING IX-MEM FROM 1 BY 1 UNTIL IX-MEM > WS-MEM-CNT
229900     CLOSE MEMBMAST.
230000 ROT-GRAVA-MEMBMAST-FIM.
230100     EXIT.
230200 ROT-GRAVA-MEMBMAST-CORPO.
230300     MOVE WS-MEM-COMUN-T(IX-MEM) TO MEM-COMUN
230400     MOVE WS-MEM-LOGIN-T(IX-MEM) TO MEM-LOGIN
230500     WRITE REG-MEMBMAST.
230600 ROT-GRAVA-MEMBMAST-CORPO-FIM.
230700     EXIT.
230800*
230900*    FILA DE MENSAGENS - NAO PRECISA DE ORDENACAO, A ORDEM
231000*    DE CHEGADA JA E PRESERVADA PELO ESQUEMA DE REMOCAO POR
231100*    DESLOCAMENTO (ROT-REMOVE-MSG-ELEM)
231200*
231300 ROT-GRAVA-MSGQUEUE.
231400     OPEN OUTPUT MSGQUEUE
231500     MOVE 0 TO IX-MSG
231600     PERFORM ROT-GRAVA-MSGQUEUE-CORPO THRU
231700             ROT-GRAVA-MSGQUEUE-CORPO-FIM
231800         VARYING IX-MSG FROM 1 BY 1 UNTIL IX-MSG > WS-MSG-CNT
231900     CLOSE MSGQUEUE.
232000 ROT-GRAVA-MSGQUEUE-FIM.
232100     EXIT.
232200 ROT-GRAVA-MSGQUEUE-CORPO.
232300     MOVE WS-MSG-SEQ-T(IX-MSG)     TO MSG-SEQ
232400     MOVE WS-MSG-DEST-T(IX-MSG)    TO MSG-DEST
232500     MOVE WS-MSG-REMET-T(IX-MSG)   TO MSG-REMET
232600     MOVE WS-MSG-TIPO-T(IX-MSG)    TO MSG-TIPO
232700     MOVE WS-MSG-DESTCOM-T(IX-MSG) TO MSG-DESTCOM
232800     MOVE WS-MSG-TEXTO-T(IX-MSG)   TO MSG-TEXTO
232900     WRITE REG-MSGQUEUE.
233000 ROT-GRAVA-MSGQUEUE-CORPO-FIM.
233100     EXIT.
233200*
233300*    GRAVA O PROXIMO NUMERO DE SESSAO PARA O PROXIMO JOB
233400*    (REQ-0080) - SESSCTL NAO GUARDA AS SESSOES EM SI, QUE
233500*    SAO EXCLUSIVAS DO JOB CORRENTE
233600*
233700 ROT-GRAVA-SESSCTL.
233800     OPEN OUTPUT SESSCTL
233900     MOVE WS-PROX-SES-ID TO CTL-PROX-SES-ID
234000     WRITE REG-SESSCTL
234100     CLOSE SESSCTL.
234200 ROT-GRAVA-SESSCTL-FIM.
234300     EXIT.
234400*
234500********************************************************
234600* RELATORIO DE CONTROLE DE FIM DE JOB (UNIDADE R1)         *       RQ-0041
234700********************************************************
234800*
234900 ROT-RELATORIO.
235000     WRITE REG-RUNRPT FROM RPT-TITULO AFTER ADVANCING
235100          C01.
235200     MOVE WS-TOT-LIDAS TO RPT-N-LIDAS
235300     WRITE REG-RUNRPT FROM RPT-LIDAS AFTER ADVANCING 2 LINES.
235400     MOVE WS-TOT-ACEITAS TO RPT-N-ACEITAS
235500     WRITE REG-RUNRPT FROM RPT-ACEITAS AFTER ADVANCING 1 LINE.
235600     MOVE WS-TOT-REJEIT TO RPT-N-REJEIT
235700     WRITE REG-RUNRPT FROM RPT-REJEIT AFTER ADVANCING 1 LINE.
235800     MOVE WS-USR-CNT TO RPT-N-USERS
235900     WRITE REG-RUNRPT FROM RPT-USERS AFTER ADVANCING 2 LINES.
236000     MOVE WS-COM-CNT TO RPT-N-COMS
236100     WRITE REG-RUNRPT FROM RPT-COMS AFTER ADVANCING 1 LINE.
236200     MOVE WS-MSG-CNT TO RPT-N-MSGS
236300     WRITE REG-RUNRPT FROM RPT-MSGS AFTER ADVANCING 1 LINE.
236400     MOVE 0 TO IX-VRB
236500     PERFORM ROT-RELATORIO-CORPO THRU ROT-RELATORIO-CORPO-FIM
236600         VARYING IX-VRB FROM 1 BY 1 UNTIL IX-VRB > 28.
236700 ROT-RELATORIO-FIM.
236800     EXIT.
236900 ROT-RELATORIO-CORPO.
237000     MOVE WS-VERB-NOME(IX-VRB) TO RPT-VERBO-NOME
237100     MOVE WS-VERB-CONT(IX-VRB) TO RPT-VERBO-CONT
237200     IF IX-VRB = 1
237300        WRITE REG-RUNRPT FROM RPT-VERBO AFTER ADVANCING 2 LINES
237400     ELSE
237500        WRITE REG-RUNRPT FROM RPT-VERBO AFTER ADVANCING 1 LINE.
237600 ROT-RELATORIO-CORPO-FIM.
237700     EXIT.
237800*
237900*    FECHA OS ARQUIVOS DE TRANSACAO E DE SAIDA ABERTOS PELO
238000*    ROT-ABRE-ARQS - OS MESTRES JA FORAM FECHADOS PELO
238100*    ROT-GRAVA-xxxMAST CORRESPONDENTE
238200*
238300 ROT-FIM.
238400     CLOSE TRANSIN.
238500     CLOSE RESULTS.
238600     CLOSE RUNRPT.
238700 ROT-FIM-FIM.
238800     EXIT.
